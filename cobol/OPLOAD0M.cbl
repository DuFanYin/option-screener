000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. OPLOAD0M.
001200
001300 AUTHOR. H. BRAUER.
001400
001500 INSTALLATION. WSOFT RECHENZENTRUM.
001600
001700 DATE-WRITTEN. 1989-02-20.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NICHT OEFFENTLICH - NUR INTERNE VERWENDUNG.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2002-05-30
002500* Letzte Version   :: A.03.00
002600* Kurzbeschreibung :: Einlesen Chain-Snapshot (OPTIONS-FILE) in
002700*                      die EXTERNAL-Tabelle OPTION-TABLE
002800*
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1989-02-20| hbr | Neuerstellung, abgeleitet aus SSFANO0M *
003500*A.00.01|1990-09-04| hbr | Kopfsatz (Symbol/Spot) getrennt von den *
003600*                        | Optionszeilen ausgewertet              *
003700*A.01.00|1991-07-02| mts | OTD-PRICE/OTD-SPREAD/OTD-VOLR werden   *
003800*                        | jetzt beim Einlesen mitgefuehrt         *
003900*A.02.00|1993-11-19| jw  | MAX-OPT-LINES aus OPLIM022C statt       *
004000*                        | Literal 2000 im Code                   *
004100*A.02.01|1999-01-08| kl  | Jahr-2000: OPT-EXPIRY Vergleich auf     *
004200*                        | JJJJ-MM-TT umgestellt (kein Windowing)  *
004300*A.03.00|2002-05-30| mts | Fehlermeldung bei Tabellenueberlauf     *
004400*                        | jetzt ueber OPMSG022/GEN-ERROR           *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* ---------------------
004900*
005000* Liest die OPTIONS-FILE des laufenden Snapshots ein.  Der erste
005100* Satz der Datei ist der Kopfsatz (Underlying-Symbol und Spot-
005200* preis je Snapshot), alle weiteren Saetze sind je ein Options-
005300* kontrakt (Call oder Put) auf ein und dasselbe Underlying.
005400*
005500* Je Optionszeile werden beim Einlesen die oekonomischen
005600* Kennzahlen hergeleitet, die der Filter (OPFILT0M) und die
005700* Strategiebildung (OPGEN0M) anschliessend benutzen:
005800*
005900*   OTD-PRICE   = OTE-MID, falls OTE-MID > 0, sonst Null
006000*   OTD-SPREAD  = OTE-ASK - OTE-BID, nur wenn Bid UND Ask
006100*                 vorhanden sind (sonst OTD-SPREAD-FLAG = "N")
006200*   OTD-VOLR    = OTE-VOLUME / OTE-OI, nur wenn OTE-OI <> 0
006300*                 (sonst OTD-VOLR-FLAG = "N")
006400*
006500* Die hergeleiteten Mid-/IV-/Laufzeit-Werte im Eingangssatz selbst
006600* (OPT-MID/OPT-IV/OPT-DAYS-TO-EXP) sind bereits vom vorgeschalteten
006700* Feed-Extrakt berechnet und werden hier unveraendert uebernommen.
006800*
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007800                      " .,;-_!$%&/=*+".
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT  OPTIONS-FILE      ASSIGN TO "OPTIONS-FILE"
008300                                ORGANIZATION IS SEQUENTIAL
008400                                FILE STATUS IS D-OPT-STATUS.
008500
008600 DATA DIVISION.
008700
008800 FILE SECTION.
008900 FD  OPTIONS-FILE
009000     RECORD CONTAINS 120 CHARACTERS.
009100 01  OPTIONS-IO-REC              PIC X(120).
009200*                                  Alternativsicht Kopfsatz (erster
009300*                                  Satz der Datei, s. C210)
009400 01  OPTIONS-HDR-VIEW REDEFINES OPTIONS-IO-REC.
009500     05      OHV-SYMBOL          PIC X(08).
009600     05      OHV-SPOT            PIC S9(05)V99.
009700     05      FILLER              PIC X(105).
009800*                                  Alternativsicht Optionszeile, nur
009900*                                  zur Pruefung in der QUELLE (s. C220)
010000 01  OPTIONS-OPT-VIEW REDEFINES OPTIONS-IO-REC.
010100     05      OOV-SYMBOL          PIC X(08).
010200     05      OOV-EXPIRY          PIC X(10).
010300     05      FILLER              PIC X(102).
010400
010500 WORKING-STORAGE SECTION.
010600*--------------------------------------------------------------------*
010700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010800*--------------------------------------------------------------------*
010900 01          COMP-FELDER.
011000     05      C4-ANZ              PIC S9(04) COMP.
011050     05      C5-ANZ-GELESEN      PIC S9(05) COMP.
011100     05      C1-ERSTER-SATZ-SW   PIC S9(01) COMP.
011200          88 C1-ERSTER-SATZ                VALUE 1.
011300          88 C1-NICHT-ERSTER-SATZ           VALUE 0.
011400     05      FILLER              PIC X(03).
011450*                                  Rohsicht fuer generelles Loeschen
011460*                                  der Zaehler/Schalter bei Lauf-
011470*                                  Beginn (s. B000-00)
011480 01          COMP-FELDER-ROH REDEFINES COMP-FELDER
011490                                 PIC X(09).
011500*--------------------------------------------------------------------*
011600* Display-Felder: Praefix D
011700*--------------------------------------------------------------------*
011800 01          DISPLAY-FELDER.
011900     05      D-OPT-STATUS        PIC X(02).
012000     05      D-ANZ-GELESEN       PIC 9(05).
012100     05      FILLER              PIC X(04).
012200*--------------------------------------------------------------------*
012300* Felder mit konstantem Inhalt: Praefix K
012400*--------------------------------------------------------------------*
012500 01          KONSTANTE-FELDER.
012600     05      K-MODUL              PIC X(08)     VALUE "OPLOAD0M".
012700     05      FILLER               PIC X(04).
012800*--------------------------------------------------------------------*
012900* SCHALTER - Programm- und Dateistatus
013000*--------------------------------------------------------------------*
013100 01          SCHALTER.
013200     05      FILE-SCHALTER        PIC X(01).
013300          88 FILE-OK                        VALUE "0".
013400          88 FILE-NOK                       VALUE "9".
013500          88 FILE-EOF                       VALUE "E".
013600     05      PRG-SCHALTER         PIC X(01).
013700          88 PRG-OK                         VALUE "0".
013800          88 PRG-ABBRUCH                    VALUE "9".
013900     05      FILLER               PIC X(04).
014000*--------------------------------------------------------------------*
014100* Arbeitsbereich fuer den gerade gelesenen Satz (vor Uebernahme
014200* in die Tabellenzeile OT-ENTRY) und den gemeinsamen Fehlersatz
014300*--------------------------------------------------------------------*
014400     COPY    OPOPT022C.
014500     COPY    OPMSG022C.
014600
014700*--------------------------------------------------------------------*
014800* EXTENDED-STORAGE SECTION - geteilte Tabellen des Laufs
014900*--------------------------------------------------------------------*
015000 EXTENDED-STORAGE SECTION.
015100     COPY    OPTBL022C.
015200     COPY    OPLIM022C.
015300
015400 LINKAGE SECTION.
015500     01      LINK-REC.
015600         05  LINK-CMD             PIC X(08).
015700         05  LINK-RC              PIC 9(04) COMP.
015800             88 LINK-RC-OK                  VALUE ZERO.
015900             88 LINK-RC-ABBRUCH             VALUE 9999.
016000         05  FILLER               PIC X(04).
016100
016200 PROCEDURE DIVISION USING LINK-REC.
016300
016400******************************************************************
016500* Steuerungs-Section
016600******************************************************************
016700 A100-STEUERUNG SECTION.
016800 A100-00.
016900     PERFORM B000-VORLAUF
017000     IF      PRG-OK
017100             PERFORM B100-VERARBEITUNG
017200     END-IF
017300     PERFORM B090-ENDE
017400     .
017500 A100-99.
017600     EXIT PROGRAM.
017700
017800******************************************************************
017900* Vorlauf - Tabelle leeren, Datei oeffnen
018000******************************************************************
018100 B000-VORLAUF SECTION.
018200 B000-00.
018250     MOVE    SPACES              TO COMP-FELDER-ROH
018300     SET     PRG-OK              TO TRUE
018400     SET     FILE-OK             TO TRUE
018500     SET     C1-ERSTER-SATZ      TO TRUE
018600     MOVE    ZERO                TO OT-COUNT
018700                                     C5-ANZ-GELESEN
018800     PERFORM F100-OPEN-OPTIONSFILE
018900     .
019000 B000-99.
019100     EXIT.
019200
019300******************************************************************
019400* Verarbeitung - Satz fuer Satz einlesen
019500******************************************************************
019600 B100-VERARBEITUNG SECTION.
019700 B100-00.
019800     PERFORM C100-LESE-SATZ
019900     PERFORM C200-SATZ-VERARBEITEN
020000         UNTIL FILE-EOF OR PRG-ABBRUCH
020100     .
020200 B100-99.
020300     EXIT.
020400
020500******************************************************************
020600* Nachlauf - Datei schliessen, LINK-RC setzen
020700******************************************************************
020800 B090-ENDE SECTION.
020900 B090-00.
021000     CLOSE   OPTIONS-FILE
021100     IF      PRG-ABBRUCH
021200             MOVE 9999           TO LINK-RC
021300     ELSE
021400             MOVE ZERO           TO LINK-RC
021500     END-IF
021600     .
021700 B090-99.
021800     EXIT.
021900
022000******************************************************************
022100* C100 - naechsten Satz lesen, EOF/Fehler abfangen
022200******************************************************************
022300 C100-LESE-SATZ SECTION.
022400 C100-00.
022500     READ    OPTIONS-FILE
022600             AT END
022700                  SET FILE-EOF   TO TRUE
022800     END-READ
022900
023000     IF      NOT FILE-EOF
023100             IF  D-OPT-STATUS = "00"
023200                 ADD 1           TO C5-ANZ-GELESEN
023300             ELSE
023400                 SET FILE-NOK    TO TRUE
023500                 PERFORM Z999-ERRLOG
023600             END-IF
023700     END-IF
023800     .
023900 C100-99.
024000     EXIT.
024100
024200******************************************************************
024300* C200 - Kopfsatz oder Optionszeile einordnen
024400******************************************************************
024500 C200-SATZ-VERARBEITEN SECTION.
024600 C200-00.
024700     IF      C1-ERSTER-SATZ
024800             PERFORM C210-KOPFSATZ-UEBERNEHMEN
024900             SET C1-NICHT-ERSTER-SATZ TO TRUE
025000     ELSE
025100             PERFORM C220-OPTIONSZEILE-UEBERNEHMEN
025200     END-IF
025300
025400     IF      NOT FILE-NOK
025500             PERFORM C100-LESE-SATZ
025600     ELSE
025700             SET PRG-ABBRUCH     TO TRUE
025800     END-IF
025900     .
026000 C200-99.
026100     EXIT.
026200
026300******************************************************************
026400* C210 - Kopfsatz (Symbol/Spotpreis) nach SNAP-AREA uebernehmen
026500******************************************************************
026600 C210-KOPFSATZ-UEBERNEHMEN SECTION.
026700 C210-00.
026800     MOVE    OPTIONS-IO-REC      TO SNAP-HDR-REC
026900     MOVE    SNAP-SYMBOL         TO SA-SYMBOL
027000     MOVE    SNAP-SPOT           TO SA-SPOT
027100     .
027200 C210-99.
027300     EXIT.
027400
027500******************************************************************
027600* C220 - Optionszeile in OPTION-TABLE uebernehmen und verdichten
027700******************************************************************
027800 C220-OPTIONSZEILE-UEBERNEHMEN SECTION.                           MTS0205 
027900 C220-00.
028000     IF      OT-COUNT >= MAX-OPT-LINES
028100             SET FILE-NOK        TO TRUE
028200             MOVE "OPTION-TABLE VOLL - SATZ UEBERSPRUNGEN"
028300                                  TO ERROR-TEXT OF GEN-ERROR
028400             PERFORM Z999-ERRLOG
028500     ELSE
028600             ADD 1               TO OT-COUNT
028700             SET OT-IX           TO OT-COUNT
028800             MOVE OPTIONS-IO-REC TO OTE-OPT OF OPTION-TAB-ENTRY
028900             PERFORM C300-DERIVE-FIELDS
029000             MOVE OPTION-TAB-ENTRY
029100                                  TO OT-ENTRY (OT-IX)
029200     END-IF
029300     .
029400 C220-99.
029500     EXIT.
029600
029700******************************************************************
029800* C300 - Price/Spread/Volume-Ratio fuer die aktuelle Zeile
029900*         herleiten (Arbeitsbereich OPTION-TAB-ENTRY)
030000******************************************************************
030100 C300-DERIVE-FIELDS SECTION.
030200 C300-00.
030300     IF      OTE-MID OF OPTION-TAB-ENTRY > ZERO
030400             MOVE OTE-MID OF OPTION-TAB-ENTRY
030500                                  TO OTD-PRICE OF OPTION-TAB-ENTRY
030600     ELSE
030700             MOVE ZERO            TO OTD-PRICE OF OPTION-TAB-ENTRY
030800     END-IF
030900
031000     IF      OTE-BID-FLAG OF OPTION-TAB-ENTRY = "Y"
031100         AND OTE-ASK-FLAG OF OPTION-TAB-ENTRY = "Y"
031200             COMPUTE OTD-SPREAD OF OPTION-TAB-ENTRY =
031300                     OTE-ASK OF OPTION-TAB-ENTRY
031400                   - OTE-BID OF OPTION-TAB-ENTRY
031500             MOVE "Y"             TO OTD-SPREAD-FLAG
031600                                      OF OPTION-TAB-ENTRY
031700     ELSE
031800             MOVE ZERO            TO OTD-SPREAD OF OPTION-TAB-ENTRY
031900             MOVE "N"             TO OTD-SPREAD-FLAG
032000                                      OF OPTION-TAB-ENTRY
032100     END-IF
032200
032300     IF      OTE-OI OF OPTION-TAB-ENTRY NOT = ZERO
032400             COMPUTE OTD-VOLR OF OPTION-TAB-ENTRY =
032500                     OTE-VOLUME OF OPTION-TAB-ENTRY
032600                   / OTE-OI OF OPTION-TAB-ENTRY
032700             MOVE "Y"             TO OTD-VOLR-FLAG
032800                                      OF OPTION-TAB-ENTRY
032900     ELSE
033000             MOVE ZERO            TO OTD-VOLR OF OPTION-TAB-ENTRY
033100             MOVE "N"             TO OTD-VOLR-FLAG
033200                                      OF OPTION-TAB-ENTRY
033300     END-IF
033400     .
033500 C300-99.
033600     EXIT.
033700
033800******************************************************************
033900* F100 - OPTIONS-FILE oeffnen
034000******************************************************************
034100 F100-OPEN-OPTIONSFILE SECTION.
034200 F100-00.
034300     OPEN    INPUT OPTIONS-FILE
034400     IF      D-OPT-STATUS NOT = "00"
034500             SET FILE-NOK        TO TRUE
034600             SET PRG-ABBRUCH     TO TRUE
034700             MOVE "OPTIONS-FILE OPEN FEHLER"
034800                                  TO ERROR-TEXT OF GEN-ERROR
034900             PERFORM Z999-ERRLOG
035000     END-IF
035100     .
035200 F100-99.
035300     EXIT.
035400
035500******************************************************************
035600* Z999 - Fehlermeldung ueber die gemeinsame Konsolroutine
035700******************************************************************
035800 Z999-ERRLOG SECTION.
035900 Z999-00.
036000     MOVE    1                   TO ERR-STAT OF GEN-ERROR
036100     MOVE    ZERO                TO MDNR OF GEN-ERROR
036150     MOVE    C5-ANZ-GELESEN      TO D-ANZ-GELESEN
036200     MOVE    D-ANZ-GELESEN       TO TSNR OF GEN-ERROR
036300     MOVE    K-MODUL             TO MODUL-NAME OF GEN-ERROR
036400     MOVE    "FE"                TO ERROR-KZ OF GEN-ERROR
036500     CALL    "OPMSG022"          USING GEN-ERROR
036600     MOVE    ZERO                TO ERR-STAT OF GEN-ERROR
036700     .
036800 Z999-99.
036900     EXIT.
037000******************************************************************
037100* ENDE Source-Programm
037200******************************************************************
