000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. OPCFGL0M.
001200
001300 AUTHOR. H. BRAUER.
001400
001500 INSTALLATION. WSOFT RECHENZENTRUM.
001600
001700 DATE-WRITTEN. 1989-03-01.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NICHT OEFFENTLICH - NUR INTERNE VERWENDUNG.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2002-05-30
002500* Letzte Version   :: A.02.00
002600* Kurzbeschreibung :: Einlesen Lauf-Konfiguration (CONFIG-FILE) in
002700*                      die EXTERNAL-Tabelle CFG-AREA
002800*
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1989-03-01| hbr | Neuerstellung, abgeleitet aus SSFEIN0M *
003500*A.00.01|1993-11-19| jw  | Pruefung auf genau einen Konfigsatz    *
003600*                        | (mehr oder weniger als 1 ist Fehler)   *
003700*A.01.00|1999-01-08| kl  | Jahr-2000: Satzbild CFG-EXPIRY laut     *
003800*                        | OPCFG022C (s.d.)                        *
003900*A.02.00|2002-05-30| mts | CFG-AREA jetzt per COPY-REPLACING aus    *
004000*                        | OPCFG022C statt eigener Feldliste        *
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* ---------------------
004500*
004600* Liest die CONFIG-FILE des laufenden Screener-Auftrags ein.  Die
004700* Datei enthaelt genau einen Konfigurationssatz (Familienschalter,
004800* Kontrakt- und Strategiefilter, Rang-Direktive, s. OPCFG022C); der
004900* Satz wird unveraendert in die EXTERNAL-Tabelle CFG-AREA uebernommen,
005000* die von OPFILT0M, OPGEN0M und OPRANK0M gelesen wird.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                      " .,;-_!$%&/=*+".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT  CONFIG-FILE        ASSIGN TO "CONFIG-FILE"
006600                                 ORGANIZATION IS SEQUENTIAL
006700                                 FILE STATUS IS D-CFG-STATUS.
006800
006900 DATA DIVISION.
007000
007100 FILE SECTION.
007200 FD  CONFIG-FILE
007300     RECORD CONTAINS 292 CHARACTERS.
007400 01  CONFIG-IO-REC                PIC X(292).
007500*                                  Alternativsicht: erste Feldgruppe
007600*                                  (Familienschalter) ohne Umweg ueber
007700*                                  CFG-AREA pruefbar (s. C100)
007800 01  CONFIG-FAM-VIEW REDEFINES CONFIG-IO-REC.
007900     05      CFV-SINGLE-CALLS    PIC X(01).
008000     05      CFV-IRON-CONDORS    PIC X(01).
008100     05      CFV-STRADDLES       PIC X(01).
008200     05      CFV-STRANGLES       PIC X(01).
008300     05      CFV-FORWARD-VOLS    PIC X(01).
008400     05      FILLER              PIC X(287).
008500*                                  Alternativsicht: Rang-Direktive am
008600*                                  Satzende, fuer die Eingabepruefung
008700*                                  in C200 (CFG-RANK-KEY/-TOP-N liegen
008800*                                  unmittelbar vor dem FILLER)
008900 01  CONFIG-RANK-VIEW REDEFINES CONFIG-IO-REC.
009000     05      FILLER              PIC X(265).
009100     05      CRV-RANK-KEY        PIC X(04).
009200     05      CRV-TOP-N           PIC 9(03).
009300     05      FILLER              PIC X(20).
009400*                                  Alternativsicht: Richtung der
009500*                                  Strategiefilter, fuer die Pruefung
009600*                                  in C300 mit LONG /SHORT bequemer
009700*                                  als ueber CFG-AREA zu erreichen
009800 01  CONFIG-DIR-VIEW REDEFINES CONFIG-IO-REC.
009900     05      FILLER              PIC X(76).
010000     05      CDV-DIRECTION       PIC X(05).
010100     05      FILLER              PIC X(211).
010200
010300 WORKING-STORAGE SECTION.
010400*--------------------------------------------------------------------*
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010600*--------------------------------------------------------------------*
010700 01          COMP-FELDER.
010800     05      C4-ANZ              PIC S9(04) COMP.
010900     05      FILLER              PIC X(04).
011000*--------------------------------------------------------------------*
011100* Display-Felder: Praefix D
011200*--------------------------------------------------------------------*
011300 01          DISPLAY-FELDER.
011400     05      D-CFG-STATUS        PIC X(02).
011500     05      FILLER              PIC X(04).
011600*--------------------------------------------------------------------*
011700* Felder mit konstantem Inhalt: Praefix K
011800*--------------------------------------------------------------------*
011900 01          KONSTANTE-FELDER.
012000     05      K-MODUL              PIC X(08)     VALUE "OPCFGL0M".
012100     05      FILLER               PIC X(04).
012200*--------------------------------------------------------------------*
012300* SCHALTER - Programm- und Dateistatus
012400*--------------------------------------------------------------------*
012500 01          SCHALTER.
012600     05      FILE-SCHALTER        PIC X(01).
012700          88 FILE-OK                        VALUE "0".
012800          88 FILE-NOK                       VALUE "9".
012900          88 FILE-EOF                       VALUE "E".
013000     05      PRG-SCHALTER         PIC X(01).
013100          88 PRG-OK                         VALUE "0".
013200          88 PRG-ABBRUCH                    VALUE "9".
013300     05      FILLER               PIC X(04).
013400
013500     COPY    OPMSG022C.
013600
013700*--------------------------------------------------------------------*
013800* EXTENDED-STORAGE SECTION - geteilte Tabellen des Laufs
013900*--------------------------------------------------------------------*
014000 EXTENDED-STORAGE SECTION.
014100     COPY    OPTBL022C.
014200     COPY    OPLIM022C.
014300
014400 LINKAGE SECTION.
014500     01      LINK-REC.
014600         05  LINK-CMD             PIC X(08).
014700         05  LINK-RC              PIC 9(04) COMP.
014800             88 LINK-RC-OK                  VALUE ZERO.
014900             88 LINK-RC-ABBRUCH             VALUE 9999.
015000         05  FILLER               PIC X(04).
015100
015200 PROCEDURE DIVISION USING LINK-REC.
015300
015400******************************************************************
015500* Steuerungs-Section
015600******************************************************************
015700 A100-STEUERUNG SECTION.
015800 A100-00.
015900     PERFORM B000-VORLAUF
016000     IF      PRG-OK
016100             PERFORM B100-VERARBEITUNG
016200     END-IF
016300     PERFORM B090-ENDE
016400     .
016500 A100-99.
016600     EXIT PROGRAM.
016700
016800******************************************************************
016900* Vorlauf - Konfigdatei oeffnen
017000******************************************************************
017100 B000-VORLAUF SECTION.
017200 B000-00.
017300     SET     PRG-OK              TO TRUE
017400     SET     FILE-OK             TO TRUE
017500     MOVE    ZERO                TO C4-ANZ
017600     PERFORM F100-OPEN-CONFIGFILE
017700     .
017800 B000-99.
017900     EXIT.
018000
018100******************************************************************
018200* Verarbeitung - genau einen Konfigurationssatz lesen
018300******************************************************************
018400 B100-VERARBEITUNG SECTION.
018500 B100-00.
018600     READ    CONFIG-FILE
018700             AT END
018800                  SET FILE-EOF   TO TRUE
018900     END-READ
019000
019100     IF      FILE-EOF
019200             SET PRG-ABBRUCH     TO TRUE
019300             MOVE "CONFIG-FILE OHNE KONFIGURATIONSSATZ"
019400                                  TO ERROR-TEXT OF GEN-ERROR
019500             PERFORM Z999-ERRLOG
019600     ELSE
019700             IF  D-CFG-STATUS NOT = "00"
019800                 SET PRG-ABBRUCH TO TRUE
019900                 MOVE "CONFIG-FILE LESEFEHLER"
020000                                  TO ERROR-TEXT OF GEN-ERROR
020100                 PERFORM Z999-ERRLOG
020200             ELSE
020300                 ADD 1           TO C4-ANZ
020400                 PERFORM C200-CONFIG-UEBERNEHMEN
020500                 PERFORM C210-DIRECTION-PRUEFEN
020600                 PERFORM C300-ZWEITEN-SATZ-PRUEFEN
020700             END-IF
020800     END-IF
020900     .
021000 B100-99.
021100     EXIT.
021200
021300******************************************************************
021400* Nachlauf - Datei schliessen, LINK-RC setzen
021500******************************************************************
021600 B090-ENDE SECTION.
021700 B090-00.
021800     CLOSE   CONFIG-FILE
021900     IF      PRG-ABBRUCH
022000             MOVE 9999           TO LINK-RC
022100     ELSE
022200             MOVE ZERO           TO LINK-RC
022300     END-IF
022400     .
022500 B090-99.
022600     EXIT.
022700
022800******************************************************************
022900* C200 - Konfigurationssatz in CFG-AREA uebernehmen
023000******************************************************************
023100 C200-CONFIG-UEBERNEHMEN SECTION.
023200 C200-00.
023300     MOVE    CONFIG-IO-REC       TO CFG-AREA
023400     .
023500 C200-99.
023600     EXIT.
023700
023800******************************************************************
023900* C210 - CFG-DIRECTION muss LONG oder SHORT sein
024000******************************************************************
024100 C210-DIRECTION-PRUEFEN SECTION.                                  JW9311  
024200 C210-00.
024300     IF      CDV-DIRECTION NOT = "LONG " AND CDV-DIRECTION NOT = "SHORT"
024400             SET PRG-ABBRUCH     TO TRUE
024500             MOVE "CFG-DIRECTION WEDER LONG NOCH SHORT"
024600                                  TO ERROR-TEXT OF GEN-ERROR
024700             PERFORM Z999-ERRLOG
024800     END-IF
024900     .
025000 C210-99.
025100     EXIT.
025200
025300******************************************************************
025400* C300 - es darf kein zweiter Satz in der Datei folgen
025500******************************************************************
025600 C300-ZWEITEN-SATZ-PRUEFEN SECTION.
025700 C300-00.
025800     READ    CONFIG-FILE
025900             AT END
026000                  SET FILE-EOF   TO TRUE
026100     END-READ
026200
026300     IF      NOT FILE-EOF
026400             SET PRG-ABBRUCH     TO TRUE
026500             MOVE "CONFIG-FILE ENTHAELT MEHR ALS EINEN SATZ"
026600                                  TO ERROR-TEXT OF GEN-ERROR
026700             PERFORM Z999-ERRLOG
026800     END-IF
026900     .
027000 C300-99.
027100     EXIT.
027200
027300******************************************************************
027400* F100 - CONFIG-FILE oeffnen
027500******************************************************************
027600 F100-OPEN-CONFIGFILE SECTION.
027700 F100-00.
027800     OPEN    INPUT CONFIG-FILE
027900     IF      D-CFG-STATUS NOT = "00"
028000             SET FILE-NOK        TO TRUE
028100             SET PRG-ABBRUCH     TO TRUE
028200             MOVE "CONFIG-FILE OPEN FEHLER"
028300                                  TO ERROR-TEXT OF GEN-ERROR
028400             PERFORM Z999-ERRLOG
028500     END-IF
028600     .
028700 F100-99.
028800     EXIT.
028900
029000******************************************************************
029100* Z999 - Fehlermeldung ueber die gemeinsame Konsolroutine
029200******************************************************************
029300 Z999-ERRLOG SECTION.
029400 Z999-00.
029500     MOVE    1                   TO ERR-STAT OF GEN-ERROR
029600     MOVE    ZERO                TO MDNR OF GEN-ERROR
029700     MOVE    C4-ANZ              TO TSNR OF GEN-ERROR
029800     MOVE    K-MODUL             TO MODUL-NAME OF GEN-ERROR
029900     MOVE    "PE"                TO ERROR-KZ OF GEN-ERROR
030000     CALL    "OPMSG022"          USING GEN-ERROR
030100     MOVE    ZERO                TO ERR-STAT OF GEN-ERROR
030200     .
030300 Z999-99.
030400     EXIT.
030500******************************************************************
030600* ENDE Source-Programm
030700******************************************************************
