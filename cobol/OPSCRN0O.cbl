000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300
000400* Sourcesafe-Module
000500?SEARCH  =OPLOAD0M
000600?SEARCH  =OPCFGL0M
000700?SEARCH  =OPFILT0M
000800?SEARCH  =OPGEN0M
000900?SEARCH  =OPRANK0M
001000?SEARCH  =OPRPT0M
001100
001200?NOLMAP, SYMBOLS, INSPECT
001300?SAVE ALL
001400?SAVEABEND
001500?LINES 66
001600?CHECK 3
001700
001800 IDENTIFICATION DIVISION.
001900
002000 PROGRAM-ID. OPSCRN0O.
002100
002200 AUTHOR. H. BRAUER.
002300
002400 INSTALLATION. WSOFT RECHENZENTRUM.
002500
002600 DATE-WRITTEN. 1989-07-03.
002700
002800 DATE-COMPILED.
002900
003000 SECURITY. NICHT OEFFENTLICH - NUR INTERNE VERWENDUNG.
003100
003200*****************************************************************
003300* Letzte Aenderung :: 2002-06-14
003400* Letzte Version   :: A.04.00
003500* Kurzbeschreibung :: Treiber Option-Strategy-Screener - ruft die
003600*                      sechs Laufmodule in fester Reihenfolge auf
003700*
003800* Aenderungen (Version und Datum in Variable K-MODUL aendern)
003900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
004000*----------------------------------------------------------------*
004100* Vers. | Datum    | von | Kommentar                             *
004200*-------|----------|-----|---------------------------------------*
004300*A.00.00|1989-07-03| hbr | Neuerstellung, abgeleitet aus SRCCOMP  *
004400*                        | - ruft OPLOAD0M/OPFILT0M/OPGEN0M auf    *
004500*A.01.00|1991-07-02| mts | OPCFGL0M vorgeschaltet (Rang-/Filter-   *
004600*                        | Direktive kommt jetzt aus CONFIG-FILE)  *
004700*A.02.00|1993-11-19| jw  | Abbruch-Pruefung nach JEDEM Aufruf,     *
004800*                        | vorher nur nach OPLOAD0M                *
004900*A.03.00|1999-01-08| kl  | Jahr-2000: Versionsvermerk, kein        *
005000*                        | Satzbild betroffen                      *
005100*A.04.00|2002-06-14| mts | OPRANK0M und OPRPT0M angehaengt (Rang-  *
005200*                        | bildung und RESULTS-Report waren bisher *
005300*                        | ein separater Handlauf)                 *
005400*----------------------------------------------------------------*
005500*
005600* Programmbeschreibung
005700* ---------------------
005800*
005900* Steuerprogramm fuer den Options-Strategy-Screener-Lauf.  Ruft
006000* nacheinander die sechs Verarbeitungsmodule auf:
006100*
006200*   OPLOAD0M   Chain-Snapshot einlesen          (OPTION-TABLE)
006300*   OPCFGL0M   Lauf-Konfiguration einlesen       (CFG-AREA)
006400*   OPFILT0M   Optionszeilen-Filter              (OT-ENTRY markieren)
006500*   OPGEN0M    Strategiebildung + Oekonomie       (RESULT-TABLE)
006600*   OPRANK0M   Rangbildung und TOP-N-Kuerzung     (RESULT-TABLE)
006700*   OPRPT0M    RESULTS-Report schreiben           (RESULTS-FILE)
006800*
006900* Jedes Modul meldet seinen Status in LINK-RC zurueck (0 = OK,
007000* 9999 = PRG-ABBRUCH).  Nach jedem Aufruf wird geprueft; bei
007100* Abbruch in einem Modul werden die nachfolgenden Module NICHT
007200* mehr aufgerufen, der Lauf endet mit Return-Code 9999.
007300*
007400* Der Vorlauf (OPLOAD0M/OPCFGL0M) und der Filter-/Generierungs-
007500* teil (OPFILT0M/OPGEN0M) laufen unabhaengig von der Rang-/Report-
007600* Erweiterung aus 2002 unveraendert weiter.
007700*
007800******************************************************************
007900
008000 ENVIRONMENT DIVISION.
008100
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     CLASS ALPHNUM IS "0123456789"
008500                      "abcdefghijklmnopqrstuvwxyz"
008600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008700                      " .,;-_!$%&/=*+".
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100
009200 DATA DIVISION.
009300
009400 FILE SECTION.
009500
009600 WORKING-STORAGE SECTION.
009700*--------------------------------------------------------------------*
009800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009900*--------------------------------------------------------------------*
010000 01          COMP-FELDER.
010100     05      C4-ANZ-MODULE       PIC S9(04) COMP.
010200     05      FILLER              PIC X(04).
010300*                                  Rohsicht fuer generelles Loeschen
010400*                                  der Zaehler bei Lauf-Beginn (B000)
010500 01          COMP-FELDER-ROH REDEFINES COMP-FELDER
010600                                 PIC X(08).
010700*--------------------------------------------------------------------*
010800* Display-Felder: Praefix D
010900*--------------------------------------------------------------------*
011000 01          DISPLAY-FELDER.
011100     05      D-NUM4              PIC -9(04).
011200     05      D-MODUL-NR          PIC -9(04).
011300     05      FILLER              PIC X(04).
011400*                                  Rohsicht fuer generelles Loeschen
011500*                                  der Anzeigefelder bei Lauf-Beginn
011600 01          DISPLAY-FELDER-ROH REDEFINES DISPLAY-FELDER
011700                                 PIC X(14).
011800*--------------------------------------------------------------------*
011900* Felder mit konstantem Inhalt: Praefix K
012000*--------------------------------------------------------------------*
012100 01          KONSTANTE-FELDER.
012200     05      K-MODUL              PIC X(08)     VALUE "OPSCRN0O".
012300     05      FILLER               PIC X(04).
012400*--------------------------------------------------------------------*
012500* SCHALTER - Programmstatus
012600*--------------------------------------------------------------------*
012700 01          SCHALTER.
012800     05      PRG-SCHALTER         PIC X(01).
012900          88 PRG-OK                         VALUE "0".
013000          88 PRG-ABBRUCH                    VALUE "9".
013100     05      FILLER               PIC X(04).
013200
013300     COPY    OPMSG022C.
013400
013500*--------------------------------------------------------------------*
013600* EXTENDED-STORAGE SECTION - geteilte Tabellen des Laufs (werden
013700* von den aufgerufenen Modulen gelesen/geschrieben, hier nur fuer
013800* die Tabellenleere-Pruefung in B090 benoetigt)
013900*--------------------------------------------------------------------*
014000 EXTENDED-STORAGE SECTION.
014100     COPY    OPTBL022C.
014200     COPY    OPLIM022C.
014300
014400*--------------------------------------------------------------------*
014500* Schnittstelle zu den sechs Laufmodulen
014600*--------------------------------------------------------------------*
014700 01          LINK-REC.
014800     05      LINK-CMD             PIC X(08).
014900     05      LINK-RC              PIC 9(04) COMP.
015000          88 LINK-RC-OK                     VALUE ZERO.
015100          88 LINK-RC-ABBRUCH                VALUE 9999.
015200     05      FILLER               PIC X(04).
015300*                                  Rohsicht fuer generelles Loeschen
015400*                                  der Schnittstelle vor jedem Aufruf
015500 01          LINK-REC-ROH REDEFINES LINK-REC
015600                                 PIC X(14).
015700
015800 PROCEDURE DIVISION.
015900
016000******************************************************************
016100* Steuerungs-Section
016200******************************************************************
016300 A100-STEUERUNG SECTION.
016400 A100-00.
016500     PERFORM B000-VORLAUF
016600     IF      PRG-OK
016700             PERFORM B100-VERARBEITUNG
016800     END-IF
016900     PERFORM B090-ENDE
017000     .
017100 A100-99.
017200     STOP RUN.
017300
017400******************************************************************
017500* Vorlauf - Schalter und Zaehler initialisieren
017600******************************************************************
017700 B000-VORLAUF SECTION.
017800 B000-00.
017900     SET     PRG-OK              TO TRUE
018000     MOVE    SPACES              TO COMP-FELDER-ROH
018100     MOVE    ZERO                TO C4-ANZ-MODULE
018200     MOVE    SPACES              TO DISPLAY-FELDER-ROH
018300     MOVE    SPACES              TO LINK-REC-ROH
018400     .
018500 B000-99.
018600     EXIT.
018700
018800******************************************************************
018900* Verarbeitung - die sechs Laufmodule in fester Reihenfolge
019000******************************************************************
019100 B100-VERARBEITUNG SECTION.
019200 B100-00.
019300     PERFORM C100-LOAD-SNAPSHOT
019400     IF      PRG-OK
019500             PERFORM C200-LOAD-CONFIG
019600     END-IF
019700     IF      PRG-OK
019800             PERFORM C300-FILTER-OPTIONS
019900     END-IF
020000     IF      PRG-OK
020100             PERFORM C400-GENERATE-STRATEGIES
020200     END-IF
020300     IF      PRG-OK
020400             PERFORM C500-RANK-RESULTS
020500     END-IF
020600     IF      PRG-OK
020700             PERFORM C600-WRITE-REPORT
020800     END-IF
020900     .
021000 B100-99.
021100     EXIT.
021200
021300******************************************************************
021400* Nachlauf - Laufende Meldung auf die Konsole
021500******************************************************************
021600 B090-ENDE SECTION.
021700 B090-00.
021800     IF      PRG-ABBRUCH
021900             DISPLAY ">>> OPSCRN0O ABBRUCH !!! <<<"
022000     ELSE
022100             DISPLAY ">>> OPSCRN0O ENDE - OK <<<"
022200     END-IF
022300     .
022400 B090-99.
022500     EXIT.
022600
022700******************************************************************
022800* C100 - Chain-Snapshot einlesen (OPTION-TABLE)
022900******************************************************************
023000 C100-LOAD-SNAPSHOT SECTION.
023100 C100-00.
023200     ADD     1                   TO C4-ANZ-MODULE
023300     MOVE    ZERO                TO LINK-RC
023400     MOVE    "LOAD"              TO LINK-CMD
023500     CALL    "OPLOAD0M"          USING LINK-REC
023600     PERFORM Z100-RC-PRUEFEN
023700     .
023800 C100-99.
023900     EXIT.
024000
024100******************************************************************
024200* C200 - Lauf-Konfiguration einlesen (CFG-AREA)
024300******************************************************************
024400 C200-LOAD-CONFIG SECTION.
024500 C200-00.
024600     ADD     1                   TO C4-ANZ-MODULE
024700     MOVE    ZERO                TO LINK-RC
024800     MOVE    "CONFIG"            TO LINK-CMD
024900     CALL    "OPCFGL0M"          USING LINK-REC
025000     PERFORM Z100-RC-PRUEFEN
025100     .
025200 C200-99.
025300     EXIT.
025400
025500******************************************************************
025600* C300 - Optionszeilen-Filter (OT-ENTRY markieren)
025700******************************************************************
025800 C300-FILTER-OPTIONS SECTION.
025900 C300-00.
026000     ADD     1                   TO C4-ANZ-MODULE
026100     MOVE    ZERO                TO LINK-RC
026200     MOVE    "FILTER"            TO LINK-CMD
026300     CALL    "OPFILT0M"          USING LINK-REC
026400     PERFORM Z100-RC-PRUEFEN
026500     .
026600 C300-99.
026700     EXIT.
026800
026900******************************************************************
027000* C400 - Strategiebildung und Oekonomie (RESULT-TABLE)
027100******************************************************************
027200 C400-GENERATE-STRATEGIES SECTION.
027300 C400-00.
027400     ADD     1                   TO C4-ANZ-MODULE
027500     MOVE    ZERO                TO LINK-RC
027600     MOVE    "GENERATE"          TO LINK-CMD
027700     CALL    "OPGEN0M"           USING LINK-REC
027800     PERFORM Z100-RC-PRUEFEN
027900     .
028000 C400-99.
028100     EXIT.
028200
028300******************************************************************
028400* C500 - Rangbildung und TOP-N-Kuerzung (RESULT-TABLE)
028500******************************************************************
028600 C500-RANK-RESULTS SECTION.
028700 C500-00.
028800     ADD     1                   TO C4-ANZ-MODULE
028900     MOVE    ZERO                TO LINK-RC
029000     MOVE    "RANK"              TO LINK-CMD
029100     CALL    "OPRANK0M"          USING LINK-REC
029200     PERFORM Z100-RC-PRUEFEN
029300     .
029400 C500-99.
029500     EXIT.
029600
029700******************************************************************
029800* C600 - RESULTS-Report schreiben (RESULTS-FILE)
029900******************************************************************
030000 C600-WRITE-REPORT SECTION.
030100 C600-00.
030200     ADD     1                   TO C4-ANZ-MODULE
030300     MOVE    ZERO                TO LINK-RC
030400     MOVE    "REPORT"            TO LINK-CMD
030500     CALL    "OPRPT0M"           USING LINK-REC
030600     PERFORM Z100-RC-PRUEFEN
030700     .
030800 C600-99.
030900     EXIT.
031000
031100******************************************************************
031200* Z100 - gemeinsame Rueckgabecode-Pruefung nach jedem Modulaufruf
031300******************************************************************
031400 Z100-RC-PRUEFEN SECTION.                                         MTS0206 
031500 Z100-00.
031600     EVALUATE LINK-RC
031700
031800        WHEN   ZERO   CONTINUE
031900
032000        WHEN   9999   SET PRG-ABBRUCH      TO TRUE
032100                       MOVE C4-ANZ-MODULE   TO D-MODUL-NR
032200                       DISPLAY "OPSCRN0O: ABBRUCH AUS MODUL NR. "
032300                               D-MODUL-NR
032400
032500        WHEN   OTHER  SET PRG-ABBRUCH      TO TRUE
032600                       MOVE LINK-RC         TO D-NUM4
032700                       DISPLAY "OPSCRN0O: UNBEKANNTER RC "
032800                               D-NUM4 " AUS MODUL NR. " D-MODUL-NR
032900                       PERFORM Z999-ERRLOG
033000
033100     END-EVALUATE
033200     .
033300 Z100-99.
033400     EXIT.
033500
033600******************************************************************
033700* Z999 - Fehlermeldung ueber die gemeinsame Konsolroutine
033800******************************************************************
033900 Z999-ERRLOG SECTION.
034000 Z999-00.
034100     MOVE    1                   TO ERR-STAT OF GEN-ERROR
034200     MOVE    ZERO                TO MDNR OF GEN-ERROR
034300     MOVE    C4-ANZ-MODULE       TO TSNR OF GEN-ERROR
034400     MOVE    K-MODUL             TO MODUL-NAME OF GEN-ERROR
034500     MOVE    "PE"                TO ERROR-KZ OF GEN-ERROR
034600     MOVE    "UNBEKANNTER RC AUS LAUFMODUL"
034700                                  TO ERROR-TEXT OF GEN-ERROR
034800     CALL    "OPMSG022"          USING GEN-ERROR
034900     MOVE    ZERO                TO ERR-STAT OF GEN-ERROR
035000     .
035100 Z999-99.
035200     EXIT.
035300******************************************************************
035400* ENDE Source-Programm
035500******************************************************************
