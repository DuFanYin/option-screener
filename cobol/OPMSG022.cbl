000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. OPMSG022.
001200
001300 AUTHOR. H. BRAUER.
001400
001500 INSTALLATION. WSOFT RECHENZENTRUM.
001600
001700 DATE-WRITTEN. 1989-02-14.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NICHT OEFFENTLICH - NUR INTERNE VERWENDUNG.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 1997-03-11
002500* Letzte Version   :: A.01.00
002600* Kurzbeschreibung :: Konsolen-Fehlerausgabe fuer alle OP-Module
002700*
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1989-02-14| hbr | Neuerstellung                         *
003400*A.00.01|1991-07-02| mts | ERROR-KZ "FE" (Filterfehler) ergaenzt *
003500*A.01.00|1997-03-11| jw  | ERROR-TEXT wird jetzt mitgedruckt;     *
003600*                        | bisher nur ERR-STAT/MDNR/TSNR          *
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100*
004200* Gemeinsame Fehlerausgabe-Routine fuer die Module des
004300* Optionsscreeners.  Wird wie die alte WSYS022-Routine per
004400* CALL "OPMSG022" USING GEN-ERROR aufgerufen; GEN-ERROR wird
004500* danach vom Aufrufer wieder initialisiert.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS ALPHNUM IS "0123456789"
005300                      "abcdefghijklmnopqrstuvwxyz"
005400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                      " .,;-_!$%&/=*+".
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*--------------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-ANZ              PIC S9(04) COMP.
006900     05      FILLER              PIC X(02).
007000*--------------------------------------------------------------------*
007100* Display-Felder: Praefix D
007200*--------------------------------------------------------------------*
007300 01          DISPLAY-FELDER.
007400     05      D-MDNR               PIC  9(05).
007500     05      D-TSNR               PIC  9(05).
007550     05      FILLER               PIC X(02).
007600*                                  Rohsicht fuer Loeschen vor
007700*                                  jedem Aufruf (s. B100-00)
007800 01          DISPLAY-FELDER-ROH REDEFINES DISPLAY-FELDER
007900                                 PIC X(12).
008000*--------------------------------------------------------------------*
008100* Felder mit konstantem Inhalt: Praefix K
008200*--------------------------------------------------------------------*
008300 01          KONSTANTE-FELDER.
008400     05      K-MODUL              PIC X(08)     VALUE "OPMSG022".
008450     05      FILLER               PIC X(02).
008500
008600 01          ZEILE                PIC X(100) VALUE SPACES.
008700*                                  Rohsicht fuer Loeschen vor jedem
008800*                                  Aufruf (sonst bleibt bei kuerzeren
008900*                                  Meldungen Text der vorigen Zeile
009000*                                  am Ende stehen)
009100 01          ZEILE-ROH REDEFINES ZEILE
009200                                 PIC X(100).
009300*                                  Alternativsicht fuer Pruefung,
009400*                                  ob STRING ueberhaupt etwas in
009500*                                  ZEILE abgelegt hat (s. B100-00)
009600 01          ZEILE-PRUEF-VIEW REDEFINES ZEILE.
009700     05      ZPV-ERSTES-ZEICHEN  PIC X(01).
009800     05      FILLER              PIC X(99).
009900
010000 LINKAGE SECTION.
010100     COPY    OPMSG022C.
010200
010300 PROCEDURE DIVISION USING GEN-ERROR.
010400
010500******************************************************************
010600* Steuerungs-Section
010700******************************************************************
010800 A100-STEUERUNG SECTION.
010900 A100-00.
011000     PERFORM B100-VERARBEITUNG
011100     .
011200 A100-99.
011300     EXIT PROGRAM.
011400
011500******************************************************************
011600* Fehlerzeile aufbauen und auf die Konsole schreiben
011700******************************************************************
011800 B100-VERARBEITUNG SECTION.
011900 B100-00.
012000     ADD     1                   TO C4-ANZ
012100     MOVE    SPACES              TO DISPLAY-FELDER-ROH
012200     MOVE    SPACES              TO ZEILE-ROH
012250     MOVE MDNR OF GEN-ERROR  TO D-MDNR
012300     MOVE TSNR OF GEN-ERROR  TO D-TSNR
012500
012600     STRING  ">>> "               DELIMITED BY SIZE,
012700             MODUL-NAME OF GEN-ERROR
012800                                   DELIMITED BY SPACE,
012900             " RC="                DELIMITED BY SIZE,
013000             ERROR-KZ OF GEN-ERROR DELIMITED BY SIZE,
013100             " MDNR="              DELIMITED BY SIZE,
013200             D-MDNR                DELIMITED BY SIZE,
013300             " TSNR="              DELIMITED BY SIZE,
013400             D-TSNR                DELIMITED BY SIZE,
013500             " "                   DELIMITED BY SIZE,
013600             ERROR-TEXT OF GEN-ERROR
013700                                   DELIMITED BY SIZE
013800     INTO    ZEILE
013900
013910*                                  Notbehelf, falls STRING aus
013920*                                  irgendeinem Grund nichts abge-
013930*                                  legt hat (leere ZEILE unter-
013940*                                  druecken, s. ZEILE-PRUEF-VIEW)
013950     IF      ZPV-ERSTES-ZEICHEN  = SPACE
013960             MOVE    "X"          TO ZPV-ERSTES-ZEICHEN
013970             STRING  ">>> "        DELIMITED BY SIZE,
013980                     K-MODUL       DELIMITED BY SIZE,
013990                     " RC=PE MDNR=00000 TSNR=00000 "
014000                                   DELIMITED BY SIZE,
014010                     "FEHLERZEILE LEER"
014020                                   DELIMITED BY SIZE
014030             INTO    ZEILE
014040     END-IF
014100     DISPLAY ZEILE
014150     .
014200 B100-99.
014300     EXIT.
014400******************************************************************
014500* ENDE Source-Programm
014600******************************************************************
