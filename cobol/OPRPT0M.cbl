000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. OPRPT0M.
001200
001300 AUTHOR. H. BRAUER.
001400
001500 INSTALLATION. WSOFT RECHENZENTRUM.
001600
001700 DATE-WRITTEN. 1989-06-12.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NICHT OEFFENTLICH - NUR INTERNE VERWENDUNG.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 1999-01-08
002500* Letzte Version   :: A.02.00
002600* Kurzbeschreibung :: Druckaufbereitung RESULT-TABLE -> RESULTS-FILE
002700*
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1989-06-12| hbr | Neuerstellung                         *
003400*A.01.00|1991-07-02| mts | UNLIMITED-Text statt editierter Zahl   *
003500*                        | fuer MAX-GAIN/MAX-LOSS/RR/AVG-IV        *
003600*A.02.00|1999-01-08| kl  | Jahr-2000: keine Satzbildaenderung,     *
003700*                        | lediglich Versionsvermerk fuer die      *
003800*                        | Jahr-2000-Freigabe aller OP-Module      *
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* ---------------------
004300*
004400* Schreibt die bereits von OPRANK0M eingeordnete und auf CFG-TOP-N
004500* gekuerzte RESULT-TABLE als 132-stelliges Druckbild auf die
004600* RESULTS-FILE: Kopfzeile mit Anzahl und Rangschluessel, Trenn-
004700* zeile, Ueberschriftzeile, je eine Zeile pro Strategie.  Jede
004800* RT-ENTRY-Zeile wird zunaechst unveraendert in den Arbeitssatz
004900* RESULT-TAB-ENTRY (s. OPRES022C) uebernommen und von dort aus in
005000* RESULT-LINE editiert; MAX-GAIN/MAX-LOSS/RR/AVG-IV drucken bei
005100* gesetztem -FLAG das Wort UNLIMITED an Stelle des editierten
005200* Zahlenfeldes.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      " .,;-_!$%&/=*+".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT  RESULTS-FILE       ASSIGN TO "RESULTS-FILE"
006800                                 ORGANIZATION IS LINE SEQUENTIAL
006900                                 FILE STATUS IS D-RES-STATUS.
007000
007100 DATA DIVISION.
007200
007300 FILE SECTION.
007400 FD  RESULTS-FILE
007500     RECORD CONTAINS 132 CHARACTERS.
007600 01  RESULTS-IO-REC               PIC X(132).
007700
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008100*--------------------------------------------------------------------*
008200 01          COMP-FELDER.
008300     05      C5-ANZ-GEDRUCKT      PIC S9(05) COMP.
008400     05      FILLER               PIC X(04).
008500*--------------------------------------------------------------------*
008600* Display-Felder: Praefix D
008700*--------------------------------------------------------------------*
008800 01          DISPLAY-FELDER.
008900     05      D-RES-STATUS         PIC X(02).
009000     05      D-ANZ-ED             PIC ZZZZ9.
009100     05      FILLER               PIC X(04).
009200*--------------------------------------------------------------------*
009300* Editierfelder fuer die Ergebniszeile - Praefix D
009400* (Geldbetraege ZZZ,ZZ9.99-, Kennziffern/Greeks ZZ9.9999-)
009500*--------------------------------------------------------------------*
009600 01          D-EDIT-FELDER.
009700     05      D-COST-ED            PIC ZZZ,ZZ9.99-.
009800     05      D-GAIN-ED            PIC ZZZ,ZZ9.99-.
009900     05      D-LOSS-ED            PIC ZZZ,ZZ9.99-.
010000     05      D-RR-ED              PIC ZZ9.9999-.
010100     05      D-DELTA-ED           PIC ZZ9.9999-.
010200     05      D-THETA-ED           PIC ZZ9.9999-.
010300     05      D-VEGA-ED            PIC ZZ9.9999-.
010400     05      D-IV-ED              PIC ZZ9.9999-.
010500     05      FILLER               PIC X(08).
010600*                                  Rohsicht - Editierfelder werden vor
010700*                                  jeder Ergebniszeile neu aufgebaut
010800 01          D-EDIT-FELDER-ROH REDEFINES D-EDIT-FELDER.
010900     05      FILLER               PIC X(86).
011000*--------------------------------------------------------------------*
011100* Felder mit konstantem Inhalt: Praefix K
011200*--------------------------------------------------------------------*
011300 01          KONSTANTE-FELDER.
011400     05      K-MODUL               PIC X(08)     VALUE "OPRPT0M ".
011500     05      K-TRENNZEILE          PIC X(40)
011600             VALUE "----------------------------------------".
011700     05      K-UEBERSCHRIFT        PIC X(44) VALUE "STRATEGY".
011800*                                  (Fortsetzung der Ueberschrift
011900*                                  siehe K-UEBERSCHRIFT-2)
012000     05      K-UEBERSCHRIFT-2      PIC X(46)
012100             VALUE "COST MAX-GAIN MAX-LOSS RR DELTA THETA VEGA IV".
012200     05      FILLER                PIC X(04).
012300*--------------------------------------------------------------------*
012400* SCHALTER - Programm- und Dateistatus
012500*--------------------------------------------------------------------*
012600 01          SCHALTER.
012700     05      FILE-SCHALTER         PIC X(01).
012800          88 FILE-OK                         VALUE "0".
012900          88 FILE-NOK                        VALUE "9".
013000     05      PRG-SCHALTER          PIC X(01).
013100          88 PRG-OK                          VALUE "0".
013200          88 PRG-ABBRUCH                     VALUE "9".
013300     05      FILLER                 PIC X(04).
013400*--------------------------------------------------------------------*
013500* Editierfelder fuer die Kopfzeile - Praefix H
013600*--------------------------------------------------------------------*
013700 01          H-KOPFZEILE.
013800     05      H-GEFUNDEN            PIC X(40) VALUE SPACES.
013900     05      H-RANGSCHLUESSEL      PIC X(40) VALUE SPACES.
014000     05      FILLER                PIC X(08).
014100*                                  Rohsicht - Kopfzeilenfelder werden
014200*                                  je Lauf einmalig neu aufgebaut
014300 01          H-KOPFZEILE-ROH REDEFINES H-KOPFZEILE.
014400     05      FILLER                PIC X(88).
014500*--------------------------------------------------------------------*
014600* Editierfelder fuer die Anzahl in der Kopfzeile - Praefix D
014700*--------------------------------------------------------------------*
014800 01          D-GEFUNDEN-ED         PIC ZZZZ9.
014900
015000     COPY    OPMSG022C.
015100
015200     COPY    OPRES022C.
015300*                                  Rohsicht - RESULT-TAB-ENTRY wird
015400*                                  vor jeder Zeile neu aus der
015500*                                  RESULT-TABLE uebernommen
015600 01          RESULT-TAB-ENTRY-ROH REDEFINES RESULT-TAB-ENTRY.
015700     05      FILLER                PIC X(146).
015800
015900*--------------------------------------------------------------------*
016000* EXTENDED-STORAGE SECTION - geteilte Tabellen des Laufs
016100*--------------------------------------------------------------------*
016200 EXTENDED-STORAGE SECTION.
016300     COPY    OPTBL022C.
016400     COPY    OPLIM022C.
016500
016600 LINKAGE SECTION.
016700     01      LINK-REC.
016800         05  LINK-CMD              PIC X(08).
016900         05  LINK-RC               PIC 9(04) COMP.
017000             88 LINK-RC-OK                   VALUE ZERO.
017100             88 LINK-RC-ABBRUCH              VALUE 9999.
017200         05  FILLER                PIC X(04).
017300
017400 PROCEDURE DIVISION USING LINK-REC.
017500
017600******************************************************************
017700* Steuerungs-Section
017800******************************************************************
017900 A100-STEUERUNG SECTION.
018000 A100-00.
018100     PERFORM B000-VORLAUF
018200     IF      PRG-OK
018300             PERFORM B100-VERARBEITUNG
018400     END-IF
018500     PERFORM B090-ENDE
018600     .
018700 A100-99.
018800     EXIT PROGRAM.
018900
019000******************************************************************
019100* Vorlauf - RESULTS-FILE oeffnen, Kopf- und Ueberschriftzeilen
019200*            schreiben
019300******************************************************************
019400 B000-VORLAUF SECTION.
019500 B000-00.
019600     SET     PRG-OK                TO TRUE
019700     MOVE    ZERO                  TO C5-ANZ-GEDRUCKT
019800     PERFORM F100-OPEN-RESULTSFILE
019900
020000     IF      PRG-OK
020100             PERFORM C100-KOPFZEILEN-SCHREIBEN
020200     END-IF
020300     .
020400 B000-99.
020500     EXIT.
020600
020700******************************************************************
020800* Verarbeitung - je Zeile der RESULT-TABLE eine Druckzeile
020900******************************************************************
021000 B100-VERARBEITUNG SECTION.                                       MTS9107 
021100 B100-00.
021200     IF      RT-COUNT > ZERO
021300             PERFORM C200-ZEILE-DRUCKEN
021400                     VARYING RT-IX FROM 1 BY 1
021500                     UNTIL   RT-IX > RT-COUNT
021600     END-IF
021700     .
021800 B100-99.
021900     EXIT.
022000
022100******************************************************************
022200* Nachlauf - RESULTS-FILE schliessen, LINK-RC setzen
022300******************************************************************
022400 B090-ENDE SECTION.
022500 B090-00.
022600     CLOSE   RESULTS-FILE
022700     IF      PRG-ABBRUCH
022800             MOVE 9999             TO LINK-RC
022900     ELSE
023000             MOVE ZERO             TO LINK-RC
023100     END-IF
023200     .
023300 B090-99.
023400     EXIT.
023500
023600******************************************************************
023700* C100 - Kopf-, Trenn- und Ueberschriftzeile schreiben
023800******************************************************************
023900 C100-KOPFZEILEN-SCHREIBEN SECTION.
024000 C100-00.
024100     MOVE    SPACES                TO H-KOPFZEILE-ROH
024200     MOVE    RT-COUNT              TO D-GEFUNDEN-ED
024300     STRING  "FOUND "              DELIMITED BY SIZE,
024400             D-GEFUNDEN-ED         DELIMITED BY SIZE,
024500             " STRATEGIES"         DELIMITED BY SIZE
024600     INTO    H-GEFUNDEN
024700
024800     MOVE    SPACES                TO RESULTS-IO-REC
024900     MOVE    H-GEFUNDEN            TO RESULTS-IO-REC
025000     PERFORM D100-ZEILE-SCHREIBEN
025100
025200     STRING  "RANKED BY: "         DELIMITED BY SIZE,
025300             CFG-RANK-KEY          DELIMITED BY SIZE
025400     INTO    H-RANGSCHLUESSEL
025500
025600     MOVE    SPACES                TO RESULTS-IO-REC
025700     MOVE    H-RANGSCHLUESSEL      TO RESULTS-IO-REC
025800     PERFORM D100-ZEILE-SCHREIBEN
025900
026000     MOVE    SPACES                TO RESULTS-IO-REC
026100     MOVE    K-TRENNZEILE          TO RESULTS-IO-REC
026200     PERFORM D100-ZEILE-SCHREIBEN
026300
026400     MOVE    SPACES                TO RESULTS-IO-REC
026500     STRING  K-UEBERSCHRIFT        DELIMITED BY SIZE,
026600             K-UEBERSCHRIFT-2      DELIMITED BY SIZE
026700     INTO    RESULTS-IO-REC
026800     PERFORM D100-ZEILE-SCHREIBEN
026900     .
027000 C100-99.
027100     EXIT.
027200
027300******************************************************************
027400* C200 - eine RT-ENTRY-Zeile in RESULT-LINE editieren und
027500*         schreiben; UNLIMITED-Felder drucken Text statt Zahl
027600******************************************************************
027700 C200-ZEILE-DRUCKEN SECTION.
027800 C200-00.
027900     MOVE    SPACES                TO RESULT-TAB-ENTRY-ROH
028000     MOVE    SPACES                TO D-EDIT-FELDER-ROH
028100     MOVE    RT-ENTRY (RT-IX)      TO RESULT-TAB-ENTRY
028200     MOVE    SPACES                TO RESULT-LINE
028300
028400     MOVE    RES-DESC              TO RL-STRATEGY
028500
028600     MOVE    RES-COST              TO D-COST-ED
028700     MOVE    D-COST-ED             TO RL-COST
028800
028900     IF      RES-GAIN-UNLIMITED
029000             MOVE "UNLIMITED"      TO RL-MAX-GAIN
029100     ELSE
029200             MOVE RES-MAX-GAIN     TO D-GAIN-ED
029300             MOVE D-GAIN-ED        TO RL-MAX-GAIN
029400     END-IF
029500
029600     IF      RES-LOSS-UNLIMITED
029700             MOVE "UNLIMITED"      TO RL-MAX-LOSS
029800     ELSE
029900             MOVE RES-MAX-LOSS     TO D-LOSS-ED
030000             MOVE D-LOSS-ED        TO RL-MAX-LOSS
030100     END-IF
030200
030300     IF      RES-RR-UNLIMITED
030400             MOVE "UNLIMITED"      TO RL-RR
030500     ELSE
030600             MOVE RES-RR           TO D-RR-ED
030700             MOVE D-RR-ED          TO RL-RR
030800     END-IF
030900
031000     MOVE    RES-NET-DELTA         TO D-DELTA-ED
031100     MOVE    D-DELTA-ED            TO RL-DELTA
031200     MOVE    RES-NET-THETA         TO D-THETA-ED
031300     MOVE    D-THETA-ED            TO RL-THETA
031400     MOVE    RES-NET-VEGA          TO D-VEGA-ED
031500     MOVE    D-VEGA-ED             TO RL-VEGA
031600
031700     IF      RES-AVG-IV-UNDEF
031800             MOVE "UNLIMITED"      TO RL-IV
031900     ELSE
032000             MOVE RES-AVG-IV       TO D-IV-ED
032100             MOVE D-IV-ED          TO RL-IV
032200     END-IF
032300
032400     MOVE    RESULT-LINE           TO RESULTS-IO-REC
032500     PERFORM D100-ZEILE-SCHREIBEN
032600     ADD     1                     TO C5-ANZ-GEDRUCKT
032700     .
032800 C200-99.
032900     EXIT.
033000
033100******************************************************************
033200* D100 - eine Zeile auf die RESULTS-FILE schreiben
033300******************************************************************
033400 D100-ZEILE-SCHREIBEN SECTION.
033500 D100-00.
033600     WRITE   RESULTS-IO-REC
033700     IF      D-RES-STATUS NOT = "00"
033800             SET PRG-ABBRUCH       TO TRUE
033900             MOVE "RESULTS-FILE SCHREIBFEHLER"
034000                                    TO ERROR-TEXT OF GEN-ERROR
034100             PERFORM Z999-ERRLOG
034200     END-IF
034300     .
034400 D100-99.
034500     EXIT.
034600
034700******************************************************************
034800* F100 - RESULTS-FILE oeffnen
034900******************************************************************
035000 F100-OPEN-RESULTSFILE SECTION.
035100 F100-00.
035200     OPEN    OUTPUT RESULTS-FILE
035300     IF      D-RES-STATUS NOT = "00"
035400             SET FILE-NOK          TO TRUE
035500             SET PRG-ABBRUCH       TO TRUE
035600             MOVE "RESULTS-FILE OPEN FEHLER"
035700                                    TO ERROR-TEXT OF GEN-ERROR
035800             PERFORM Z999-ERRLOG
035900     END-IF
036000     .
036100 F100-99.
036200     EXIT.
036300
036400******************************************************************
036500* Z999 - Fehlermeldung ueber die gemeinsame Konsolroutine
036600******************************************************************
036700 Z999-ERRLOG SECTION.
036800 Z999-00.
036900     MOVE    1                     TO ERR-STAT OF GEN-ERROR
037000     MOVE    RT-IX                 TO MDNR OF GEN-ERROR
037100     MOVE    C5-ANZ-GEDRUCKT       TO TSNR OF GEN-ERROR
037200     MOVE    K-MODUL               TO MODUL-NAME OF GEN-ERROR
037300     MOVE    "FE"                  TO ERROR-KZ OF GEN-ERROR
037400     CALL    "OPMSG022"            USING GEN-ERROR
037500     MOVE    ZERO                  TO ERR-STAT OF GEN-ERROR
037600     .
037700 Z999-99.
037800     EXIT.
037900******************************************************************
038000* ENDE Source-Programm
038100******************************************************************
