000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. OPRANK0M.
001200
001300 AUTHOR. H. BRAUER.
001400
001500 INSTALLATION. WSOFT RECHENZENTRUM.
001600
001700 DATE-WRITTEN. 1989-05-30.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NICHT OEFFENTLICH - NUR INTERNE VERWENDUNG.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2002-06-14
002500* Letzte Version   :: A.04.00
002600* Kurzbeschreibung :: Rangfolge und TOP-N-Begrenzung RESULT-TABLE
002700*
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1989-05-30| hbr | Neuerstellung, nur RES-COST aufsteigend*
003400*                        | (vor Einfuehrung CFG-RANKING)          *
003500*A.01.00|1991-07-02| mts | RR/GAIN/LOSS als weitere Rangschluessel*
003600*                        | aufgenommen, UNLIMITED-Sonderregel je  *
003700*                        | Schluessel ergaenzt                    *
003800*A.02.00|1993-11-19| jw  | RT-FAMILY-SEQ als Gleichstandskriterium*
003900*                        | (stabile Sortierung bei Rangfolge-     *
004000*                        | Gleichstand, s.a. OPGEN0M)             *
004100*A.03.00|1999-01-08| kl  | Jahr-2000: keine Satzbildaenderung,     *
004200*                        | lediglich Versionsvermerk fuer die      *
004300*                        | Jahr-2000-Freigabe aller OP-Module      *
004400*A.04.00|2002-06-14| mts | Auswahlsortierung auf die ersten        *
004500*                        | CFG-TOP-N Plaetze begrenzt statt volle  *
004600*                        | Tabelle zu sortieren (Performance bei   *
004700*                        | grossen Ergebnislisten)                 *
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* ---------------------
005200*
005300* Bringt die EXTERNAL-Tabelle RESULT-TABLE in die mit CFG-RANK-KEY
005400* verlangte Rangfolge und kuerzt sie danach auf die ersten
005500* CFG-TOP-N Zeilen; RT-COUNT wird auf die tatsaechliche Anzahl
005600* ausgegebener Zeilen zurueckgesetzt.  Es wird KEIN SORT-Statement
005700* verwendet (die Tabelle liegt bereits im Hauptspeicher); die
005800* Rangfolge wird ueber eine auf die Ausgabemenge begrenzte
005900* Auswahlsortierung hergestellt - je Ausgabeplatz wird unter den
006000* noch nicht eingeordneten Zeilen die naechstbessere gesucht und
006100* nach vorne getauscht.  Ist CFG-RANK-KEY keiner der vier bekannten
006200* Schluessel, bleibt die Erzeugungsreihenfolge unveraendert
006300* (Revisionsvorgabe A.01.00).
006400*
006500* Rangregeln je Schluessel (RT-xxx-FLAG = "U" bedeutet UNLIMITED):
006600*   RR   - absteigend, UNLIMITED vor jedem endlichen Wert
006700*   GAIN - absteigend, UNLIMITED vor jedem endlichen Wert
006800*   LOSS - aufsteigend, UNLIMITED hinter jedem endlichen Wert
006900*   COST - aufsteigend (kein UNLIMITED moeglich)
007000* Bei Gleichstand im Hauptschluessel entscheidet RT-FAMILY-SEQ
007100* (kleinere Folgenummer = frueher erzeugt = bleibt vorn).
007200*
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     CLASS ALPHNUM IS "0123456789"
008000                      "abcdefghijklmnopqrstuvwxyz"
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200                      " .,;-_!$%&/=*+".
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 WORKING-STORAGE SECTION.
009100*--------------------------------------------------------------------*
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009300*--------------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C4-ANZ-EINGEORDNET  PIC S9(04) COMP.
009600     05      FILLER              PIC X(04).
009700*--------------------------------------------------------------------*
009800* Display-Felder: Praefix D
009900*--------------------------------------------------------------------*
010000 01          DISPLAY-FELDER.
010100     05      D-ANZ-ED            PIC ZZZZ9.
010200     05      FILLER              PIC X(04).
010300*--------------------------------------------------------------------*
010400* Felder mit konstantem Inhalt: Praefix K
010500*--------------------------------------------------------------------*
010600 01          KONSTANTE-FELDER.
010700     05      K-MODUL              PIC X(08)     VALUE "OPRANK0M".
010800     05      FILLER               PIC X(04).
010900*--------------------------------------------------------------------*
011000* SCHALTER - Programm- und Vergleichsstatus
011100*--------------------------------------------------------------------*
011200 01          SCHALTER.
011300     05      PRG-SCHALTER         PIC X(01).
011400          88 PRG-OK                         VALUE "0".
011500          88 PRG-ABBRUCH                    VALUE "9".
011600     05      RANG-SCHALTER        PIC X(01).
011700          88 RANG-SCHLUESSEL-GUELTIG        VALUE "J".
011800          88 RANG-SCHLUESSEL-UNBEKANNT      VALUE "N".
011900     05      VERGL-SCHALTER       PIC X(01).
012000          88 A-BESSER                       VALUE "A".
012100          88 B-BESSER                       VALUE "B".
012200          88 GLEICHSTAND                    VALUE "G".
012300     05      FILLER                PIC X(04).
012400*--------------------------------------------------------------------*
012500* Positionsfelder der Auswahlsortierung - Praefix WS
012600*--------------------------------------------------------------------*
012700 01          WS-POSITIONEN.
012800     05      WS-POS               PIC 9(05) COMP.
012900     05      WS-BEST-IX           PIC 9(05) COMP.
013000     05      WS-SCAN-IX           PIC 9(05) COMP.
013100     05      WS-SCAN-START        PIC 9(05) COMP.
013200     05      WS-ANZ-AUSGABE       PIC 9(05) COMP.
013300     05      FILLER               PIC X(04).
013400*                                  Rohsicht zum definierten Leeren
013500*                                  der Positionsfelder im Vorlauf
013600 01          WS-POSITIONEN-ROH REDEFINES WS-POSITIONEN.
013700     05      FILLER               PIC X(24).
013800*--------------------------------------------------------------------*
013900* Vergleichspuffer fuer die beiden Kandidatenwerte - Praefix WS
014000*--------------------------------------------------------------------*
014100 01          WS-VERGLEICH-AREA.
014200     05      WS-WERT-A            PIC S9(07)V9(04).
014300     05      WS-WERT-B            PIC S9(07)V9(04).
014400     05      WS-FLAG-A            PIC X(01).
014500     05      WS-FLAG-B            PIC X(01).
014600     05      FILLER               PIC X(06).
014700*                                  Rohsicht - wird vor jedem
014800*                                  Einzelvergleich geleert, damit
014900*                                  Nachkommastellen eines Schluessels
015000*                                  (z.B. RES-COST, 2 Dezimalen) nicht
015100*                                  in den naechsten Vergleich (z.B.
015200*                                  RES-RR, 4 Dezimalen) hineinragen
015300 01          WS-VERGLEICH-AREA-ROH REDEFINES WS-VERGLEICH-AREA.
015400     05      FILLER               PIC X(30).
015500*--------------------------------------------------------------------*
015600* Tauschpuffer fuer eine komplette RT-ENTRY-Zeile - Praefix RTS
015700* (Feldbild deckungsgleich mit RT-ENTRY aus OPTBL022C)
015800*--------------------------------------------------------------------*
015900 01          RT-SWAP-ENTRY.
016000     05      RTS-DESC             PIC X(60).
016100     05      RTS-COST             PIC S9(07)V99.
016200     05      RTS-MAX-GAIN         PIC S9(07)V99.
016300     05      RTS-MAX-GAIN-FLAG    PIC X(01).
016400     05      RTS-MAX-LOSS         PIC S9(07)V99.
016500     05      RTS-MAX-LOSS-FLAG    PIC X(01).
016600     05      RTS-RR               PIC S9(05)V9(04).
016700     05      RTS-RR-FLAG          PIC X(01).
016800     05      RTS-NET-DELTA        PIC S9(05)V9(04).
016900     05      RTS-NET-THETA        PIC S9(05)V9(04).
017000     05      RTS-NET-VEGA         PIC S9(05)V9(04).
017100     05      RTS-AVG-IV           PIC S9(01)V9(04).
017200     05      RTS-AVG-IV-FLAG      PIC X(01).
017300     05      RTS-FAMILY-SEQ       PIC 9(05) COMP.
017400*                                  Rohsicht - Tauschpuffer wird vor
017500*                                  jeder Zeilenvertauschung geleert
017600 01          RT-SWAP-ENTRY-ROH REDEFINES RT-SWAP-ENTRY.
017700     05      FILLER               PIC X(136).
017800
017900     COPY    OPMSG022C.
018000
018100*--------------------------------------------------------------------*
018200* EXTENDED-STORAGE SECTION - geteilte Tabellen des Laufs
018300*--------------------------------------------------------------------*
018400 EXTENDED-STORAGE SECTION.
018500     COPY    OPTBL022C.
018600     COPY    OPLIM022C.
018700
018800 LINKAGE SECTION.
018900     01      LINK-REC.
019000         05  LINK-CMD             PIC X(08).
019100         05  LINK-RC              PIC 9(04) COMP.
019200             88 LINK-RC-OK                  VALUE ZERO.
019300             88 LINK-RC-ABBRUCH             VALUE 9999.
019400         05  FILLER               PIC X(04).
019500
019600 PROCEDURE DIVISION USING LINK-REC.
019700
019800******************************************************************
019900* Steuerungs-Section
020000******************************************************************
020100 A100-STEUERUNG SECTION.
020200 A100-00.
020300     PERFORM B000-VORLAUF
020400     IF      PRG-OK
020500             PERFORM B100-VERARBEITUNG
020600     END-IF
020700     PERFORM B090-ENDE
020800     .
020900 A100-99.
021000     EXIT PROGRAM.
021100
021200******************************************************************
021300* Vorlauf - Ausgabemenge ermitteln, Arbeitsfelder leeren
021400******************************************************************
021500 B000-VORLAUF SECTION.
021600 B000-00.
021700     SET     PRG-OK                TO TRUE
021800     MOVE    ZERO                  TO C4-ANZ-EINGEORDNET
021900     MOVE    SPACES                TO WS-POSITIONEN-ROH
022000                                       WS-VERGLEICH-AREA-ROH
022100                                       RT-SWAP-ENTRY-ROH
022200
022300     IF      CFG-RANK-IS-RR OR CFG-RANK-IS-GAIN
022400         OR  CFG-RANK-IS-LOSS OR CFG-RANK-IS-COST
022500             SET RANG-SCHLUESSEL-GUELTIG TO TRUE
022600     ELSE
022700             SET RANG-SCHLUESSEL-UNBEKANNT TO TRUE
022800     END-IF
022900
023000     IF      RT-COUNT < CFG-TOP-N
023100             MOVE RT-COUNT         TO WS-ANZ-AUSGABE
023200     ELSE
023300             MOVE CFG-TOP-N        TO WS-ANZ-AUSGABE
023400     END-IF
023500
023600     IF      WS-ANZ-AUSGABE > MAX-RESULT-LINES
023700             SET PRG-ABBRUCH       TO TRUE
023800             MOVE WS-ANZ-AUSGABE   TO D-ANZ-ED
023900             STRING  "AUSGABEMENGE "          DELIMITED BY SIZE,
024000                     D-ANZ-ED                 DELIMITED BY SIZE,
024100                     " GROESSER ALS RESULT-TABLE"
024200                                               DELIMITED BY SIZE
024300             INTO    ERROR-TEXT OF GEN-ERROR
024400             PERFORM Z999-ERRLOG
024500     END-IF
024600     .
024700 B000-99.
024800     EXIT.
024900
025000******************************************************************
025100* Verarbeitung - Auswahlsortierung auf die ersten WS-ANZ-AUSGABE
025200*                 Plaetze, danach RT-COUNT kuerzen
025300******************************************************************
025400 B100-VERARBEITUNG SECTION.
025500 B100-00.
025600     IF      RANG-SCHLUESSEL-GUELTIG AND WS-ANZ-AUSGABE > 1
025700             PERFORM C100-AUSWAHL-SORT
025800                     VARYING WS-POS FROM 1 BY 1
025900                     UNTIL   WS-POS > WS-ANZ-AUSGABE
026000     END-IF
026100
026200     MOVE    WS-ANZ-AUSGABE        TO RT-COUNT
026300     .
026400 B100-99.
026500     EXIT.
026600
026700******************************************************************
026800* Nachlauf - LINK-RC setzen
026900******************************************************************
027000 B090-ENDE SECTION.
027100 B090-00.
027200     IF      PRG-ABBRUCH
027300             MOVE 9999             TO LINK-RC
027400     ELSE
027500             MOVE ZERO             TO LINK-RC
027600     END-IF
027700     .
027800 B090-99.
027900     EXIT.
028000
028100******************************************************************
028200* C100 - fuer Platz WS-POS die beste der noch nicht eingeordneten
028300*         Zeilen (WS-POS .. RT-COUNT) suchen und nach vorne tauschen
028400******************************************************************
028500 C100-AUSWAHL-SORT SECTION.                                       MTS0206 
028600 C100-00.
028700     MOVE    WS-POS                TO WS-BEST-IX
028800     ADD     1                     TO C4-ANZ-EINGEORDNET
028900
029000     IF      WS-POS < RT-COUNT
029100             COMPUTE WS-SCAN-START = WS-POS + 1
029200             PERFORM D100-KANDIDAT-PRUEFEN
029300                     VARYING WS-SCAN-IX FROM WS-SCAN-START BY 1
029400                     UNTIL   WS-SCAN-IX > RT-COUNT
029500     END-IF
029600
029700     IF      WS-BEST-IX NOT = WS-POS
029800             PERFORM C200-ZEILEN-TAUSCHEN
029900     END-IF
030000     .
030100 C100-99.
030200     EXIT.
030300
030400******************************************************************
030500* C200 - Zeile WS-POS und Zeile WS-BEST-IX der RESULT-TABLE
030600*         miteinander vertauschen
030700******************************************************************
030800 C200-ZEILEN-TAUSCHEN SECTION.
030900 C200-00.
031000     MOVE    SPACES                TO RT-SWAP-ENTRY-ROH
031100     MOVE    RT-ENTRY (WS-POS)     TO RT-SWAP-ENTRY
031200     MOVE    RT-ENTRY (WS-BEST-IX) TO RT-ENTRY (WS-POS)
031300     MOVE    RT-SWAP-ENTRY         TO RT-ENTRY (WS-BEST-IX)
031400     .
031500 C200-99.
031600     EXIT.
031700
031800******************************************************************
031900* D100 - Zeile WS-SCAN-IX gegen die bislang beste Zeile WS-BEST-IX
032000*         vergleichen; bei echter Verbesserung WS-BEST-IX nachziehen
032100******************************************************************
032200 D100-KANDIDAT-PRUEFEN SECTION.
032300 D100-00.
032400     PERFORM D200-SCHLUESSEL-VERGLEICHEN
032500
032600     IF      A-BESSER
032700             MOVE WS-SCAN-IX       TO WS-BEST-IX
032800     END-IF
032900     .
033000 D100-99.
033100     EXIT.
033200
033300******************************************************************
033400* D200 - Hauptvergleich nach CFG-RANK-KEY; bei Gleichstand im
033500*         Hauptschluessel entscheidet RT-FAMILY-SEQ (kleinere
033600*         Folgenummer bleibt vorn - stabile Sortierung)
033700******************************************************************
033800 D200-SCHLUESSEL-VERGLEICHEN SECTION.
033900 D200-00.
034000     SET     B-BESSER              TO TRUE
034100
034200     EVALUATE TRUE
034300         WHEN CFG-RANK-IS-RR
034400             MOVE RT-RR (WS-SCAN-IX)       TO WS-WERT-A
034500             MOVE RT-RR-FLAG (WS-SCAN-IX)  TO WS-FLAG-A
034600             MOVE RT-RR (WS-BEST-IX)       TO WS-WERT-B
034700             MOVE RT-RR-FLAG (WS-BEST-IX)  TO WS-FLAG-B
034800             PERFORM D300-ABSTEIGEND-VERGLEICHEN
034900         WHEN CFG-RANK-IS-GAIN
035000             MOVE RT-MAX-GAIN (WS-SCAN-IX)      TO WS-WERT-A
035100             MOVE RT-MAX-GAIN-FLAG (WS-SCAN-IX)  TO WS-FLAG-A
035200             MOVE RT-MAX-GAIN (WS-BEST-IX)      TO WS-WERT-B
035300             MOVE RT-MAX-GAIN-FLAG (WS-BEST-IX)  TO WS-FLAG-B
035400             PERFORM D300-ABSTEIGEND-VERGLEICHEN
035500         WHEN CFG-RANK-IS-LOSS
035600             MOVE RT-MAX-LOSS (WS-SCAN-IX)      TO WS-WERT-A
035700             MOVE RT-MAX-LOSS-FLAG (WS-SCAN-IX)  TO WS-FLAG-A
035800             MOVE RT-MAX-LOSS (WS-BEST-IX)      TO WS-WERT-B
035900             MOVE RT-MAX-LOSS-FLAG (WS-BEST-IX)  TO WS-FLAG-B
036000             PERFORM D400-AUFSTEIGEND-VERGLEICHEN
036100         WHEN CFG-RANK-IS-COST
036200             MOVE RT-COST (WS-SCAN-IX)     TO WS-WERT-A
036300             MOVE SPACE                    TO WS-FLAG-A
036400             MOVE RT-COST (WS-BEST-IX)     TO WS-WERT-B
036500             MOVE SPACE                    TO WS-FLAG-B
036600             PERFORM D400-AUFSTEIGEND-VERGLEICHEN
036700     END-EVALUATE
036800
036900     IF      GLEICHSTAND
037000             IF  RT-FAMILY-SEQ (WS-SCAN-IX) < RT-FAMILY-SEQ (WS-BEST-IX)
037100                 SET A-BESSER     TO TRUE
037200             ELSE
037300                 SET B-BESSER     TO TRUE
037400             END-IF
037500     END-IF
037600     .
037700 D200-99.
037800     EXIT.
037900
038000******************************************************************
038100* D300 - RR/GAIN: absteigend, UNLIMITED (Flag "U") vor jedem
038200*         endlichen Wert; zwei UNLIMITED-Werte sind gleichstehend
038300******************************************************************
038400 D300-ABSTEIGEND-VERGLEICHEN SECTION.
038500 D300-00.
038600     IF      WS-FLAG-A = "U" AND WS-FLAG-B NOT = "U"
038700             SET A-BESSER          TO TRUE
038800     ELSE
038900         IF  WS-FLAG-B = "U" AND WS-FLAG-A NOT = "U"
039000             SET B-BESSER          TO TRUE
039100         ELSE
039200             IF  WS-FLAG-A = "U" AND WS-FLAG-B = "U"
039300                 SET GLEICHSTAND   TO TRUE
039400             ELSE
039500                 IF  WS-WERT-A > WS-WERT-B
039600                     SET A-BESSER     TO TRUE
039700                 ELSE
039800                     IF  WS-WERT-A = WS-WERT-B
039900                         SET GLEICHSTAND TO TRUE
040000                     ELSE
040100                         SET B-BESSER    TO TRUE
040200                     END-IF
040300                 END-IF
040400             END-IF
040500         END-IF
040600     END-IF
040700     .
040800 D300-99.
040900     EXIT.
041000
041100******************************************************************
041200* D400 - LOSS/COST: aufsteigend; fuer LOSS steht UNLIMITED
041300*         (Flag "U") hinter jedem endlichen Wert; COST kennt kein
041400*         UNLIMITED (WS-FLAG-A/-B dann immer SPACE)
041500******************************************************************
041600 D400-AUFSTEIGEND-VERGLEICHEN SECTION.
041700 D400-00.
041800     IF      WS-FLAG-A = "U" AND WS-FLAG-B NOT = "U"
041900             SET B-BESSER          TO TRUE
042000     ELSE
042100         IF  WS-FLAG-B = "U" AND WS-FLAG-A NOT = "U"
042200             SET A-BESSER          TO TRUE
042300         ELSE
042400             IF  WS-FLAG-A = "U" AND WS-FLAG-B = "U"
042500                 SET GLEICHSTAND   TO TRUE
042600             ELSE
042700                 IF  WS-WERT-A < WS-WERT-B
042800                     SET A-BESSER     TO TRUE
042900                 ELSE
043000                     IF  WS-WERT-A = WS-WERT-B
043100                         SET GLEICHSTAND TO TRUE
043200                     ELSE
043300                         SET B-BESSER    TO TRUE
043400                     END-IF
043500                 END-IF
043600             END-IF
043700         END-IF
043800     END-IF
043900     .
044000 D400-99.
044100     EXIT.
044200
044300******************************************************************
044400* Z999 - Fehlermeldung ueber die gemeinsame Konsolroutine
044500******************************************************************
044600 Z999-ERRLOG SECTION.
044700 Z999-00.
044800     MOVE    1                     TO ERR-STAT OF GEN-ERROR
044900     MOVE    WS-ANZ-AUSGABE        TO MDNR OF GEN-ERROR
045000     MOVE    C4-ANZ-EINGEORDNET    TO TSNR OF GEN-ERROR
045100     MOVE    K-MODUL               TO MODUL-NAME OF GEN-ERROR
045200     MOVE    "PE"                  TO ERROR-KZ OF GEN-ERROR
045300     CALL    "OPMSG022"            USING GEN-ERROR
045400     MOVE    ZERO                  TO ERR-STAT OF GEN-ERROR
045500     .
045600 Z999-99.
045700     EXIT.
045800******************************************************************
045900* ENDE Source-Programm
046000******************************************************************
