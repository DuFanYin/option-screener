000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. OPFILT0M.
001200
001300 AUTHOR. H. BRAUER.
001400
001500 INSTALLATION. WSOFT RECHENZENTRUM.
001600
001700 DATE-WRITTEN. 1989-04-03.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NICHT OEFFENTLICH - NUR INTERNE VERWENDUNG.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2002-05-30
002500* Letzte Version   :: A.03.00
002600* Kurzbeschreibung :: Kontraktbezogener Filter OPTION-TABLE ->
002700*                      ELIG-TABLE
002800*
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1989-04-03| hbr | Neuerstellung                         *
003500*A.01.00|1991-07-02| mts | Pruefreihenfolge der 7 Einzelfilter    *
003600*                        | festgeschrieben (vorher Volume/OI      *
003700*                        | vertauscht - Reklamation Revision)     *
003800*A.02.00|1993-11-19| jw  | ELIG-TABLE getrennt von OPTION-TABLE   *
003900*                        | (s.a. OPTBL022C)                       *
004000*A.02.01|1999-01-08| kl  | Jahr-2000: CFG-EXPIRY-Vergleich auf     *
004100*                        | JJJJ-MM-TT umgestellt                   *
004200*A.03.00|2002-05-30| mts | Spread-/Volumenquotienten-Pruefung      *
004300*                        | nutzt jetzt OTD-SPREAD-FLAG/-VOLR-FLAG  *
004400*                        | statt eigener Neuberechnung             *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* ---------------------
004900*
005000* Prueft jede Zeile der OPTION-TABLE gegen die in CFG-AREA gesetzten
005100* kontraktbezogenen Filter (s. OPCFG022C) und uebernimmt die
005200* Zeilen, die ALLE gesetzten Filter bestehen, unveraendert in die
005300* ELIG-TABLE.  Ein nicht gesetzter Filter wird uebersprungen.  Die
005400* Pruefreihenfolge ist verbindlich (Revisionsvorgabe A.01.00):
005500*
005600*   1. Volumen        >= CFG-MIN-VOLUME
005700*   2. Open Interest   >= CFG-MIN-OI
005800*   3. Preis (OTD-PRICE) >= CFG-MIN-PRICE
005900*   4. Faelligkeit       = CFG-EXPIRY (Textvergleich)
006000*   5. Resttage zwischen CFG-DTE-MIN und CFG-DTE-MAX
006100*   6. Volumenquotient (OTD-VOLR) definiert und im Bereich
006200*      CFG-VOLR-MIN/-MAX
006300*   7. Geld-Brief-Spanne (OTD-SPREAD) definiert und <= CFG-MAX-SPREAD
006400*
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007400                      " .,;-_!$%&/=*+".
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 WORKING-STORAGE SECTION.
008300*--------------------------------------------------------------------*
008400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-ANZ-GEPRUEFT     PIC S9(04) COMP.
008800     05      FILLER              PIC X(04).
008900*--------------------------------------------------------------------*
009000* Display-Felder: Praefix D
009100*--------------------------------------------------------------------*
009200 01          DISPLAY-FELDER.
009300     05      D-STRIKE-ED         PIC ZZZZ9.99-.
009400     05      FILLER              PIC X(04).
009500*--------------------------------------------------------------------*
009600* Felder mit konstantem Inhalt: Praefix K
009700*--------------------------------------------------------------------*
009800 01          KONSTANTE-FELDER.
009900     05      K-MODUL              PIC X(08)     VALUE "OPFILT0M".
010000     05      FILLER               PIC X(04).
010100*--------------------------------------------------------------------*
010200* SCHALTER - Filter-/Programmstatus
010300*--------------------------------------------------------------------*
010400 01          SCHALTER.
010500     05      FILTER-SCHALTER       PIC X(01).
010600          88 FILTER-PASS                    VALUE "J".
010700          88 FILTER-FAIL                    VALUE "N".
010800     05      PRG-SCHALTER          PIC X(01).
010900          88 PRG-OK                         VALUE "0".
011000          88 PRG-ABBRUCH                    VALUE "9".
011100     05      FILLER                PIC X(04).
011200*--------------------------------------------------------------------*
011300* Arbeitszeile - Kopie der aktuellen OT-ENTRY, Praefix OTW (vgl.
011400* OTE-Feldnamen in OPOPT022C, jedoch ohne FILLER-Ende der Kopie)
011500*--------------------------------------------------------------------*
011600 01          OT-WORK-ZEILE.
011700     05      OTW-REC              PIC X(120).
011800*                                  Redefinierung der Arbeitszeile mit
011900*                                  den Rohfeldern des Optionssatzes,
012000*                                  damit C1nn die Einzelfelder direkt
012100*                                  ansprechen kann
012200 01          OTW-REC-VIEW REDEFINES OT-WORK-ZEILE.
012300     05      OTW-SYMBOL           PIC X(08).
012400     05      OTW-EXPIRY           PIC X(10).
012500     05      FILLER               PIC X(102).
012600*                                  Redefinierung fuer die erweiterte
012700*                                  Fehlermeldung bei ELIG-TABLE voll
012800*                                  (s. Z999-ERRLOG)
012900 01          OTW-STRIKE-VIEW REDEFINES OT-WORK-ZEILE.
013000     05      FILLER               PIC X(18).
013100     05      OSV-STRIKE           PIC S9(05)V99.
013200     05      FILLER               PIC X(95).
013300 01          OTW-SIDE-VIEW REDEFINES OT-WORK-ZEILE.
013400     05      FILLER               PIC X(25).
013500     05      OSV-SIDE             PIC X(04).
013600     05      FILLER               PIC X(91).
013700
013800     COPY    OPMSG022C.
013900
014000*--------------------------------------------------------------------*
014100* EXTENDED-STORAGE SECTION - geteilte Tabellen des Laufs
014200*--------------------------------------------------------------------*
014300 EXTENDED-STORAGE SECTION.
014400     COPY    OPTBL022C.
014500     COPY    OPLIM022C.
014600
014700 LINKAGE SECTION.
014800     01      LINK-REC.
014900         05  LINK-CMD             PIC X(08).
015000         05  LINK-RC              PIC 9(04) COMP.
015100             88 LINK-RC-OK                  VALUE ZERO.
015200             88 LINK-RC-ABBRUCH             VALUE 9999.
015300         05  FILLER               PIC X(04).
015400
015500 PROCEDURE DIVISION USING LINK-REC.
015600
015700******************************************************************
015800* Steuerungs-Section
015900******************************************************************
016000 A100-STEUERUNG SECTION.
016100 A100-00.
016200     PERFORM B000-VORLAUF
016300     PERFORM B100-VERARBEITUNG
016400     PERFORM B090-ENDE
016500     .
016600 A100-99.
016700     EXIT PROGRAM.
016800
016900******************************************************************
017000* Vorlauf - ELIG-TABLE leeren
017100******************************************************************
017200 B000-VORLAUF SECTION.
017300 B000-00.
017400     SET     PRG-OK               TO TRUE
017500     MOVE    ZERO                 TO EL-COUNT
017600                                      C4-ANZ-GEPRUEFT
017700     .
017800 B000-99.
017900     EXIT.
018000
018100******************************************************************
018200* Verarbeitung - jede Zeile der OPTION-TABLE pruefen
018300******************************************************************
018400 B100-VERARBEITUNG SECTION.
018500 B100-00.
018600     IF      OT-COUNT > ZERO
018700             PERFORM C100-ZEILE-PRUEFEN
018800                     VARYING OT-IX FROM 1 BY 1
018900                     UNTIL OT-IX > OT-COUNT
019000     END-IF
019100     .
019200 B100-99.
019300     EXIT.
019400
019500******************************************************************
019600* Nachlauf - LINK-RC setzen
019700******************************************************************
019800 B090-ENDE SECTION.
019900 B090-00.
020000     IF      PRG-ABBRUCH
020100             MOVE 9999            TO LINK-RC
020200     ELSE
020300             MOVE ZERO            TO LINK-RC
020400     END-IF
020500     .
020600 B090-99.
020700     EXIT.
020800
020900******************************************************************
021000* C100 - eine Zeile der OPTION-TABLE gegen alle gesetzten
021100*         kontraktbezogenen Filter pruefen (Reihenfolge verbindlich)
021200******************************************************************
021300 C100-ZEILE-PRUEFEN SECTION.                                      HBR8905 
021400 C100-00.
021500     ADD     1                    TO C4-ANZ-GEPRUEFT
021600     MOVE    OT-ENTRY (OT-IX)     TO OT-WORK-ZEILE
021700     SET     FILTER-PASS          TO TRUE
021800
021900     IF      CFG-MIN-VOLUME-SET
022000         AND OT-VOLUME (OT-IX) < CFG-MIN-VOLUME
022100             SET FILTER-FAIL      TO TRUE
022200             GO TO C100-99
022300     END-IF
022400
022500     IF      CFG-MIN-OI-SET
022600         AND OT-OI (OT-IX) < CFG-MIN-OI
022700             SET FILTER-FAIL      TO TRUE
022800             GO TO C100-99
022900     END-IF
023000
023100     IF      CFG-MIN-PRICE-SET
023200         AND OT-PRICE (OT-IX) < CFG-MIN-PRICE
023300             SET FILTER-FAIL      TO TRUE
023400             GO TO C100-99
023500     END-IF
023600
023700     IF      CFG-EXPIRY-SET
023800         AND OTW-EXPIRY NOT = CFG-EXPIRY
023900             SET FILTER-FAIL      TO TRUE
024000             GO TO C100-99
024100     END-IF
024200
024300     IF      CFG-DTE-MIN-SET
024400         AND OT-DAYS-TO-EXP (OT-IX) < CFG-DTE-MIN
024500             SET FILTER-FAIL      TO TRUE
024600             GO TO C100-99
024700     END-IF
024800     IF      CFG-DTE-MAX-SET
024900         AND OT-DAYS-TO-EXP (OT-IX) > CFG-DTE-MAX
025000             SET FILTER-FAIL      TO TRUE
025100             GO TO C100-99
025200     END-IF
025300
025400     IF      CFG-VOLR-MIN-SET OR CFG-VOLR-MAX-SET
025500             IF  NOT OT-VOLR-DEFINED (OT-IX)
025600                 SET FILTER-FAIL  TO TRUE
025700                 GO TO C100-99
025800             END-IF
025900             IF  CFG-VOLR-MIN-SET
026000             AND OT-VOLR (OT-IX) < CFG-VOLR-MIN
026100                 SET FILTER-FAIL  TO TRUE
026200                 GO TO C100-99
026300             END-IF
026400             IF  CFG-VOLR-MAX-SET
026500             AND OT-VOLR (OT-IX) > CFG-VOLR-MAX
026600                 SET FILTER-FAIL  TO TRUE
026700                 GO TO C100-99
026800             END-IF
026900     END-IF
027000
027100     IF      CFG-MAX-SPREAD-SET
027200             IF  NOT OT-SPREAD-DEFINED (OT-IX)
027300                 SET FILTER-FAIL  TO TRUE
027400                 GO TO C100-99
027500             END-IF
027600             IF  OT-SPREAD (OT-IX) > CFG-MAX-SPREAD
027700                 SET FILTER-FAIL  TO TRUE
027800                 GO TO C100-99
027900             END-IF
028000     END-IF
028100     .
028200 C100-99.
028300     IF      FILTER-PASS
028400             PERFORM C200-IN-ELIG-TABLE-UEBERNEHMEN
028500     END-IF
028600     EXIT.
028700
028800******************************************************************
028900* C200 - bestandene Zeile in die ELIG-TABLE uebernehmen
029000******************************************************************
029100 C200-IN-ELIG-TABLE-UEBERNEHMEN SECTION.
029200 C200-00.
029300     IF      EL-COUNT >= MAX-ELIG-LINES
029400             SET PRG-ABBRUCH      TO TRUE
029500             MOVE OSV-STRIKE       TO D-STRIKE-ED
029600             STRING  "ELIG-TABLE VOLL "       DELIMITED BY SIZE,
029700                     OTW-SYMBOL               DELIMITED BY SPACE,
029800                     " "                      DELIMITED BY SIZE,
029900                     OTW-EXPIRY               DELIMITED BY SIZE,
030000                     " "                      DELIMITED BY SIZE,
030100                     OSV-SIDE                 DELIMITED BY SPACE,
030200                     " "                      DELIMITED BY SIZE,
030300                     D-STRIKE-ED              DELIMITED BY SIZE
030400             INTO    ERROR-TEXT OF GEN-ERROR
030500             PERFORM Z999-ERRLOG
030600     ELSE
030700             ADD 1                TO EL-COUNT
030800             SET EL-IX             TO EL-COUNT
030900             MOVE OT-ENTRY (OT-IX) TO EL-ENTRY (EL-IX)
031000     END-IF
031100     .
031200 C200-99.
031300     EXIT.
031400
031500******************************************************************
031600* Z999 - Fehlermeldung ueber die gemeinsame Konsolroutine
031700******************************************************************
031800 Z999-ERRLOG SECTION.
031900 Z999-00.
032000     MOVE    1                    TO ERR-STAT OF GEN-ERROR
032100     MOVE    OT-IX                TO MDNR OF GEN-ERROR
032200     MOVE    C4-ANZ-GEPRUEFT      TO TSNR OF GEN-ERROR
032300     MOVE    K-MODUL              TO MODUL-NAME OF GEN-ERROR
032400     MOVE    "FE"                 TO ERROR-KZ OF GEN-ERROR
032500     CALL    "OPMSG022"           USING GEN-ERROR
032600     MOVE    ZERO                 TO ERR-STAT OF GEN-ERROR
032700     .
032800 Z999-99.
032900     EXIT.
033000******************************************************************
033100* ENDE Source-Programm
033200******************************************************************
