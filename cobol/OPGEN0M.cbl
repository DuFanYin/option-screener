000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. OPGEN0M.
001200
001300 AUTHOR. H. BRAUER.
001400
001500 INSTALLATION. WSOFT RECHENZENTRUM.
001600
001700 DATE-WRITTEN. 1989-05-22.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NICHT OEFFENTLICH - NUR INTERNE VERWENDUNG.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2002-06-14
002500* Letzte Version   :: A.05.00
002600* Kurzbeschreibung :: Strategiebildung (5 Familien), Oekonomie-
002700*                      Rechnung und Strategiefilter, ELIG-TABLE ->
002800*                      RESULT-TABLE
002900*
003000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*A.00.00|1989-05-22| hbr | Neuerstellung - nur Single-Call-Familie*
003600*A.01.00|1990-11-08| hbr | Iron-Condor-Familie ergaenzt            *
003700*A.02.00|1991-07-02| mts | Straddle/Strangle-Familien ergaenzt;    *
003800*                        | RR-Berechnung bei unendl. Verlust        *
003900*                        | korrigiert (war vorher immer UNLIMITED)  *
004000*A.03.00|1993-11-19| jw  | RES-FAMILY-SEQ fuer stabile Rangfolge    *
004100*                        | bei Gleichstand (s. OPRES022C)           *
004200*A.04.00|1999-01-08| kl  | Jahr-2000: Expiry-Textvergleich JJJJ-MM- *
004300*                        | TT in allen Familien umgestellt          *
004400*A.05.00|2002-06-14| mts | Forward-Vol-Familie ergaenzt (eigene     *
004500*                        | Quadratwurzel-Routine D900, da Compiler   *
004600*                        | keine FUNCTION SQRT kennt)               *
004700*----------------------------------------------------------------*
004800*
004900* Programmbeschreibung
005000* ---------------------
005100*
005200* Bildet aus der ELIG-TABLE (kontraktgefilterte Optionszeilen, s.
005300* OPFILT0M) die Strategiekandidaten der fuenf Familien, rechnet je
005400* Kandidat die Oekonomie (Debit/Credit/Cost/Max-Gain/Max-Loss/RR/
005500* Netto-Greeks/Durchschnitts-IV) und wendet den strategiebezogenen
005600* Filter aus CFG-AREA an.  Ueberlebende Kandidaten werden in der
005700* Reihenfolge Single-Calls/Iron-Condors/Straddles/Strangles/
005800* Forward-Vols an die RESULT-TABLE angehaengt.
005900*
006000* Die Oekonomie-Formeln je Familie (Abschnitt C1nn-C5nn) sind fest
006100* im Pflichtenheft der Fachabteilung vorgegeben und duerfen nicht
006200* ohne Abstimmung mit der Handelsueberwachung geaendert werden,
006300* insbesondere die bewusst direktionsunabhaengige Max-Gain-Regel
006400* der Einzelkontrakt-Familie (SELL CALL meldet ebenfalls UNLIMITED).
006500*
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     CLASS ALPHNUM IS "0123456789"
007300                      "abcdefghijklmnopqrstuvwxyz"
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                      " .,;-_!$%&/=*+".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 WORKING-STORAGE SECTION.
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008600*--------------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-SEQ-ZAEHLER      PIC S9(04) COMP.
008900     05      SQ-I                PIC S9(02) COMP.
009000     05      SC-IX                PIC 9(05) COMP.
009100     05      BC-IX                PIC 9(05) COMP.
009200     05      SP-IX                PIC 9(05) COMP.
009300     05      BP-IX                PIC 9(05) COMP.
009400     05      SD-C-IX               PIC 9(05) COMP.
009500     05      SD-P-IX               PIC 9(05) COMP.
009600     05      EL-JX                 PIC 9(05) COMP.
009700     05      FILLER              PIC X(04).
009800*--------------------------------------------------------------------*
009900* Display-Felder: Praefix D
010000*--------------------------------------------------------------------*
010100 01          DISPLAY-FELDER.
010200     05      D-STRIKE-ED         PIC ZZZZ9.99-.
010300     05      D-STRIKE2-ED        PIC ZZZZ9.99-.
010400     05      D-STRIKE3-ED        PIC ZZZZ9.99-.
010500     05      D-STRIKE4-ED        PIC ZZZZ9.99-.
010600     05      D-FV-ED             PIC 9.9999.
010700     05      FILLER              PIC X(04).
010800*--------------------------------------------------------------------*
010900* Felder mit konstantem Inhalt: Praefix K
011000*--------------------------------------------------------------------*
011100 01          KONSTANTE-FELDER.
011200     05      K-MODUL              PIC X(08)     VALUE "OPGEN0M ".
011300     05      FILLER               PIC X(04).
011400*--------------------------------------------------------------------*
011500* SCHALTER - Filter-/Programmstatus
011600*--------------------------------------------------------------------*
011700 01          SCHALTER.
011800     05      FILTER-SCHALTER       PIC X(01).
011900          88 FILTER-PASS                    VALUE "J".
012000          88 FILTER-FAIL                    VALUE "N".
012100     05      FVKEY-GEFUNDEN-SW     PIC X(01).
012200          88 FVKEY-GEFUNDEN                 VALUE "J".
012300          88 FVKEY-NICHT-GEFUNDEN           VALUE "N".
012400     05      PRG-SCHALTER          PIC X(01).
012500          88 PRG-OK                         VALUE "0".
012600          88 PRG-ABBRUCH                    VALUE "9".
012700     05      FILLER                PIC X(04).
012800
012900*--------------------------------------------------------------------*
013000* Arbeitsbereich Beinliste (bis zu 4 Legs) - Praefix WL            *
013100*--------------------------------------------------------------------*
013200 01          WORK-LEGS.
013300     05      WORK-LEG-COUNT       PIC S9(01) COMP.
013400     05      WORK-LEG OCCURS 4 TIMES INDEXED BY WL-IX.
013500          10 WL-PRICE             PIC S9(05)V99.
013600          10 WL-DELTA             PIC S9(01)V9(04).
013700          10 WL-THETA             PIC S9(03)V9(04).
013800          10 WL-VEGA              PIC S9(03)V9(04).
013900          10 WL-IV                PIC S9(01)V9(04).
014000          10 WL-SIGN               PIC S9(01) COMP.
014100     05      FILLER               PIC X(06).
014200*                                  Alternativsicht: Rohloeschen der
014300*                                  ganzen Beinliste vor jedem neuen
014400*                                  Kandidaten (s. D100-00)
014500 01          WORK-LEGS-ROH REDEFINES WORK-LEGS.
014600     05      FILLER               PIC X(140).
014700
014800*--------------------------------------------------------------------*
014900* Arbeitsbereich Oekonomie des aktuellen Kandidaten - Praefix WORK  *
015000*--------------------------------------------------------------------*
015100 01          WORK-OEKONOMIE.
015200     05      WORK-ACTION          PIC X(04).
015300     05      WORK-DEBIT           PIC S9(07)V99.
015400     05      WORK-CREDIT          PIC S9(07)V99.
015500     05      WORK-COST            PIC S9(07)V99.
015600     05      WORK-WIDTH           PIC S9(07)V99.
015700     05      WORK-MAX-GAIN        PIC S9(07)V99.
015800     05      WORK-MAX-GAIN-FLAG   PIC X(01).
015900          88 WORK-GAIN-UNLIMITED           VALUE "U".
016000     05      WORK-MAX-LOSS        PIC S9(07)V99.
016100     05      WORK-MAX-LOSS-FLAG   PIC X(01).
016200          88 WORK-LOSS-UNLIMITED           VALUE "U".
016300     05      WORK-RR              PIC S9(05)V9(04).
016400     05      WORK-RR-FLAG         PIC X(01).
016500          88 WORK-RR-UNLIMITED              VALUE "U".
016600     05      WORK-NET-DELTA       PIC S9(05)V9(04).
016700     05      WORK-NET-THETA       PIC S9(05)V9(04).
016800     05      WORK-NET-VEGA        PIC S9(05)V9(04).
016900     05      WORK-IV-SUMME        PIC S9(03)V9(04).
017000     05      WORK-AVG-IV          PIC S9(01)V9(04).
017100     05      WORK-AVG-IV-FLAG     PIC X(01).
017200          88 WORK-AVG-IV-UNDEF              VALUE "U".
017300     05      WORK-DESC            PIC X(60).
017400     05      FILLER               PIC X(12).
017500*                                  Alternativsicht: Rohloeschen des
017600*                                  ganzen Oekonomie-Bereichs vor jedem
017700*                                  neuen Kandidaten (s. D100-00)
017800 01          WORK-OEKONOMIE-ROH REDEFINES WORK-OEKONOMIE.
017900     05      FILLER               PIC X(194).
018000
018100*--------------------------------------------------------------------*
018200* Arbeitsbereich Forward-Vol - Schluesseltabelle (erstes Vorkommen  *
018300* je Faelligkeit/Seite/Strike) und Quadratwurzel-Hilfsfelder        *
018400*--------------------------------------------------------------------*
018500 01          FVKEY-BEREICH.
018600     05      FVKEY-COUNT          PIC S9(04) COMP.
018700     05      FVKEY-ENTRY OCCURS 2000 TIMES INDEXED BY FVK-IX, FVK-JX.
018800          10 FVK-EXPIRY            PIC X(10).
018900          10 FVK-SIDE              PIC X(04).
019000          10 FVK-STRIKE            PIC S9(05)V99.
019100          10 FVK-ELIDX             PIC 9(05) COMP.
019200     05      FILLER                PIC X(06).
019300
019400 01          FV-RECHENFELDER.
019500     05      FV-T1                PIC S9(03)V9(06).
019600     05      FV-T2                PIC S9(03)V9(06).
019700     05      FV-IV1-QUADRAT        PIC S9(03)V9(06).
019800     05      FV-IV2-QUADRAT        PIC S9(03)V9(06).
019900     05      FV-NUM                PIC S9(05)V9(06).
020000     05      FV-DEN                PIC S9(03)V9(06).
020100     05      FV-RATIO              PIC S9(05)V9(06).
020200     05      FV-WERT               PIC S9(01)V9(04).
020300     05      SQ-INPUT               PIC S9(05)V9(06).
020400     05      SQ-X                   PIC S9(05)V9(06).
020500     05      FILLER                 PIC X(08).
020600*                                  Alternativsicht: Rohloeschen der
020700*                                  Forward-Vol-Rechenfelder vor jedem
020800*                                  neuen Faelligkeitspaar (s. C530-00)
020900 01          FV-RECHENFELDER-ROH REDEFINES FV-RECHENFELDER.
021000     05      FILLER                 PIC X(102).
021100
021200     COPY    OPMSG022C.
021300
021400*--------------------------------------------------------------------*
021500* EXTENDED-STORAGE SECTION - geteilte Tabellen des Laufs
021600*--------------------------------------------------------------------*
021700 EXTENDED-STORAGE SECTION.
021800     COPY    OPTBL022C.
021900     COPY    OPLIM022C.
022000
022100 LINKAGE SECTION.
022200     01      LINK-REC.
022300         05  LINK-CMD             PIC X(08).
022400         05  LINK-RC              PIC 9(04) COMP.
022500             88 LINK-RC-OK                  VALUE ZERO.
022600             88 LINK-RC-ABBRUCH             VALUE 9999.
022700         05  FILLER               PIC X(04).
022800
022900 PROCEDURE DIVISION USING LINK-REC.
023000
023100******************************************************************
023200* Steuerungs-Section
023300******************************************************************
023400 A100-STEUERUNG SECTION.
023500 A100-00.
023600     PERFORM B000-VORLAUF
023700     PERFORM B100-VERARBEITUNG
023800     PERFORM B090-ENDE
023900     .
024000 A100-99.
024100     EXIT PROGRAM.
024200
024300******************************************************************
024400* Vorlauf - RESULT-TABLE leeren
024500******************************************************************
024600 B000-VORLAUF SECTION.
024700 B000-00.
024800     SET     PRG-OK               TO TRUE
024900     MOVE    ZERO                 TO RT-COUNT
025000                                      C4-SEQ-ZAEHLER
025100     .
025200 B000-99.
025300     EXIT.
025400
025500******************************************************************
025600* Verarbeitung - die fuenf Strategiefamilien, nur wenn in
025700* CFG-FAMILIEN eingeschaltet, in der vorgeschriebenen Reihenfolge
025800******************************************************************
025900 B100-VERARBEITUNG SECTION.
026000 B100-00.
026100     IF      CFG-SGL-CALLS-ON
026200             PERFORM C100-SINGLE-CALLS-FAMILIE
026300     END-IF
026400     IF      CFG-IC-ON
026500             PERFORM C200-IRON-CONDOR-FAMILIE
026600     END-IF
026700     IF      CFG-STRDL-ON
026800             PERFORM C300-STRADDLE-FAMILIE
026900     END-IF
027000     IF      CFG-STRNG-ON
027100             PERFORM C400-STRANGLE-FAMILIE
027200     END-IF
027300     IF      CFG-FWDVOL-ON
027400             PERFORM C500-FORWARD-VOL-FAMILIE
027500     END-IF
027600     .
027700 B100-99.
027800     EXIT.
027900
028000******************************************************************
028100* Nachlauf - LINK-RC setzen
028200******************************************************************
028300 B090-ENDE SECTION.
028400 B090-00.
028500     IF      PRG-ABBRUCH
028600             MOVE 9999            TO LINK-RC
028700     ELSE
028800             MOVE ZERO            TO LINK-RC
028900     END-IF
029000     .
029100 B090-99.
029200     EXIT.
029300
029400******************************************************************
029500* C100 - Familie SINGLE CALLS: jeder eligible Call mit Strike >
029600*         Spot wird zu genau einer Strategie (1 Leg)
029700******************************************************************
029800 C100-SINGLE-CALLS-FAMILIE SECTION.
029900 C100-00.
030000     IF      EL-COUNT > ZERO
030100             PERFORM C110-SGL-KANDIDAT-PRUEFEN
030200                     VARYING EL-IX FROM 1 BY 1
030300                     UNTIL EL-IX > EL-COUNT
030400     END-IF
030500     .
030600 C100-99.
030700     EXIT.
030800
030900 C110-SGL-KANDIDAT-PRUEFEN SECTION.
031000 C110-00.
031100     IF      EL-IS-CALL (EL-IX)
031200         AND EL-STRIKE (EL-IX) > SA-SPOT
031300             PERFORM C120-SINGLE-CALL-AUFBAUEN
031400     END-IF
031500     .
031600 C110-99.
031700     EXIT.
031800
031900 C120-SINGLE-CALL-AUFBAUEN SECTION.
032000 C120-00.
032100     MOVE    SPACES               TO WORK-LEGS-ROH
032200     MOVE    SPACES               TO WORK-OEKONOMIE-ROH
032300     MOVE    1                    TO WORK-LEG-COUNT
032400     MOVE    EL-PRICE (EL-IX)     TO WL-PRICE (1)
032500     MOVE    EL-DELTA (EL-IX)     TO WL-DELTA (1)
032600     MOVE    EL-THETA (EL-IX)     TO WL-THETA (1)
032700     MOVE    EL-VEGA  (EL-IX)     TO WL-VEGA  (1)
032800     MOVE    EL-IV    (EL-IX)     TO WL-IV    (1)
032900
033000     IF      CFG-DIR-SHORT
033100             MOVE "SELL"           TO WORK-ACTION
033200             MOVE -1                TO WL-SIGN (1)
033300             MOVE ZERO               TO WORK-DEBIT
033400             COMPUTE WORK-CREDIT ROUNDED = EL-PRICE (EL-IX) * 100
033500     ELSE
033600             MOVE "BUY "            TO WORK-ACTION
033700             MOVE 1                  TO WL-SIGN (1)
033800             COMPUTE WORK-DEBIT ROUNDED = EL-PRICE (EL-IX) * 100
033900             MOVE ZERO               TO WORK-CREDIT
034000     END-IF
034100
034200*            Max-Gain ist bei der Einzelkontrakt-Familie bewusst
034300*            direktionsunabhaengig UNLIMITED (nur Calls in dieser
034400*            Familie) - Max-Loss ist der Cost (s. Programmkopf)
034500     SET     WORK-GAIN-UNLIMITED   TO TRUE
034600     MOVE    ZERO                  TO WORK-MAX-GAIN
034700     MOVE    "N"                   TO WORK-MAX-LOSS-FLAG
034800     COMPUTE WORK-MAX-LOSS ROUNDED = WORK-DEBIT - WORK-CREDIT
034900
035000     MOVE    EL-STRIKE (EL-IX)     TO D-STRIKE-ED
035100     STRING  "SINGLE "             DELIMITED BY SIZE,
035200             WORK-ACTION           DELIMITED BY SPACE,
035300             " CALL@"              DELIMITED BY SIZE,
035400             D-STRIKE-ED           DELIMITED BY SIZE,
035500             " EXP "               DELIMITED BY SIZE,
035600             EL-EXPIRY (EL-IX)     DELIMITED BY SIZE
035700     INTO    WORK-DESC
035800
035900     PERFORM D100-OEKONOMIE-FERTIGSTELLEN
036000     PERFORM E100-STRATEGIEFILTER-PRUEFEN
036100     IF      FILTER-PASS
036200             PERFORM D200-RESULT-ANHAENGEN
036300     END-IF
036400     .
036500 C120-99.
036600     EXIT.
036700
036800******************************************************************
036900* C200 - Familie IRON CONDOR: SC/BC/SP/BP gleiche Faelligkeit,
037000*         volle Kombinatorik ueber die ELIG-TABLE
037100******************************************************************
037200 C200-IRON-CONDOR-FAMILIE SECTION.
037300 C200-00.
037400     IF      EL-COUNT > ZERO
037500             PERFORM C210-IC-KOMBI-PRUEFEN
037600                     VARYING SC-IX FROM 1 BY 1
037700                             UNTIL SC-IX > EL-COUNT
037800                     AFTER  BC-IX FROM 1 BY 1
037900                             UNTIL BC-IX > EL-COUNT
038000                     AFTER  SP-IX FROM 1 BY 1 UNTIL SP-IX > EL-COUNT
038100                     AFTER  BP-IX FROM 1 BY 1 UNTIL BP-IX > EL-COUNT
038200     END-IF
038300     .
038400 C200-99.
038500     EXIT.
038600
038700 C210-IC-KOMBI-PRUEFEN SECTION.
038800 C210-00.
038900     IF      EL-IS-CALL (SC-IX) AND EL-STRIKE (SC-IX) > SA-SPOT
039000         AND EL-IS-CALL (BC-IX)
039100         AND EL-STRIKE (BC-IX) > EL-STRIKE (SC-IX)
039200         AND EL-IS-PUT  (SP-IX) AND EL-STRIKE (SP-IX) < SA-SPOT
039300         AND EL-IS-PUT  (BP-IX)
039400         AND EL-STRIKE (BP-IX) < EL-STRIKE (SP-IX)
039500         AND EL-EXPIRY (SC-IX) = EL-EXPIRY (BC-IX)
039600         AND EL-EXPIRY (SC-IX) = EL-EXPIRY (SP-IX)
039700         AND EL-EXPIRY (SC-IX) = EL-EXPIRY (BP-IX)
039800             PERFORM C220-IRON-CONDOR-AUFBAUEN
039900     END-IF
040000     .
040100 C210-99.
040200     EXIT.
040300
040400 C220-IRON-CONDOR-AUFBAUEN SECTION.
040500 C220-00.
040600     MOVE    SPACES               TO WORK-LEGS-ROH
040700     MOVE    SPACES               TO WORK-OEKONOMIE-ROH
040800     MOVE    4                    TO WORK-LEG-COUNT
040900     MOVE    EL-PRICE (SC-IX)     TO WL-PRICE (1)
041000     MOVE    EL-DELTA (SC-IX)     TO WL-DELTA (1)
041100     MOVE    EL-THETA (SC-IX)     TO WL-THETA (1)
041200     MOVE    EL-VEGA  (SC-IX)     TO WL-VEGA  (1)
041300     MOVE    EL-IV    (SC-IX)     TO WL-IV    (1)
041400     MOVE    -1                   TO WL-SIGN  (1)
041500     MOVE    EL-PRICE (BC-IX)     TO WL-PRICE (2)
041600     MOVE    EL-DELTA (BC-IX)     TO WL-DELTA (2)
041700     MOVE    EL-THETA (BC-IX)     TO WL-THETA (2)
041800     MOVE    EL-VEGA  (BC-IX)     TO WL-VEGA  (2)
041900     MOVE    EL-IV    (BC-IX)     TO WL-IV    (2)
042000     MOVE    1                    TO WL-SIGN  (2)
042100     MOVE    EL-PRICE (SP-IX)     TO WL-PRICE (3)
042200     MOVE    EL-DELTA (SP-IX)     TO WL-DELTA (3)
042300     MOVE    EL-THETA (SP-IX)     TO WL-THETA (3)
042400     MOVE    EL-VEGA  (SP-IX)     TO WL-VEGA  (3)
042500     MOVE    EL-IV    (SP-IX)     TO WL-IV    (3)
042600     MOVE    -1                   TO WL-SIGN  (3)
042700     MOVE    EL-PRICE (BP-IX)     TO WL-PRICE (4)
042800     MOVE    EL-DELTA (BP-IX)     TO WL-DELTA (4)
042900     MOVE    EL-THETA (BP-IX)     TO WL-THETA (4)
043000     MOVE    EL-VEGA  (BP-IX)     TO WL-VEGA  (4)
043100     MOVE    EL-IV    (BP-IX)     TO WL-IV    (4)
043200     MOVE    1                    TO WL-SIGN  (4)
043300
043400     COMPUTE WORK-DEBIT  ROUNDED =
043500             (EL-PRICE (BC-IX) + EL-PRICE (BP-IX)) * 100
043600     COMPUTE WORK-CREDIT ROUNDED =
043700             (EL-PRICE (SC-IX) + EL-PRICE (SP-IX)) * 100
043800     COMPUTE WORK-WIDTH  ROUNDED =
043900             (EL-STRIKE (BC-IX) - EL-STRIKE (SC-IX)) * 100
044000     MOVE    "N"                  TO WORK-MAX-GAIN-FLAG
044100     MOVE    WORK-CREDIT          TO WORK-MAX-GAIN
044200     MOVE    "N"                  TO WORK-MAX-LOSS-FLAG
044300     COMPUTE WORK-MAX-LOSS ROUNDED = WORK-WIDTH - WORK-CREDIT
044400
044500     MOVE    EL-STRIKE (SC-IX)    TO D-STRIKE-ED
044600     MOVE    EL-STRIKE (BC-IX)    TO D-STRIKE2-ED
044700     MOVE    EL-STRIKE (SP-IX)    TO D-STRIKE3-ED
044800     MOVE    EL-STRIKE (BP-IX)    TO D-STRIKE4-ED
044900     STRING  "IC C:"              DELIMITED BY SIZE,
045000             D-STRIKE-ED          DELIMITED BY SIZE,
045100             "/"                  DELIMITED BY SIZE,
045200             D-STRIKE2-ED         DELIMITED BY SIZE,
045300             " P:"                DELIMITED BY SIZE,
045400             D-STRIKE3-ED         DELIMITED BY SIZE,
045500             "/"                  DELIMITED BY SIZE,
045600             D-STRIKE4-ED         DELIMITED BY SIZE,
045700             " EXP "              DELIMITED BY SIZE,
045800             EL-EXPIRY (SC-IX)    DELIMITED BY SIZE
045900     INTO    WORK-DESC
046000
046100     PERFORM D100-OEKONOMIE-FERTIGSTELLEN
046200     PERFORM E100-STRATEGIEFILTER-PRUEFEN
046300     IF      FILTER-PASS
046400             PERFORM D200-RESULT-ANHAENGEN
046500     END-IF
046600     .
046700 C220-99.
046800     EXIT.
046900
047000******************************************************************
047100* C300 - Familie STRADDLE: Call/Put mit identischem Strike und
047200*         gleicher Faelligkeit
047300******************************************************************
047400 C300-STRADDLE-FAMILIE SECTION.
047500 C300-00.
047600     IF      EL-COUNT > ZERO
047700             PERFORM C310-STRDL-KOMBI-PRUEFEN
047800                     VARYING SD-C-IX FROM 1 BY 1
047900                             UNTIL SD-C-IX > EL-COUNT
048000                     AFTER  SD-P-IX FROM 1 BY 1
048100                             UNTIL SD-P-IX > EL-COUNT
048200     END-IF
048300     .
048400 C300-99.
048500     EXIT.
048600
048700 C310-STRDL-KOMBI-PRUEFEN SECTION.
048800 C310-00.
048900     IF      EL-IS-CALL (SD-C-IX) AND EL-IS-PUT (SD-P-IX)
049000         AND EL-EXPIRY (SD-C-IX) = EL-EXPIRY (SD-P-IX)
049100         AND EL-STRIKE (SD-C-IX) = EL-STRIKE (SD-P-IX)
049200             PERFORM C320-STRADDLE-AUFBAUEN
049300     END-IF
049400     .
049500 C310-99.
049600     EXIT.
049700
049800 C320-STRADDLE-AUFBAUEN SECTION.
049900 C320-00.
050000     PERFORM D500-PAAR-BEINE-UEBERNEHMEN
050100     COMPUTE WORK-DEBIT  ROUNDED =
050200             (EL-PRICE (SD-C-IX) + EL-PRICE (SD-P-IX)) * 100
050300     COMPUTE WORK-CREDIT ROUNDED =
050400             (EL-PRICE (SD-C-IX) + EL-PRICE (SD-P-IX)) * 100
050500
050600     IF      CFG-DIR-LONG
050700             MOVE 1               TO WL-SIGN (1)
050800             MOVE 1               TO WL-SIGN (2)
050900             MOVE ZERO            TO WORK-CREDIT
051000             SET WORK-GAIN-UNLIMITED TO TRUE
051100             MOVE ZERO            TO WORK-MAX-GAIN
051200             MOVE "N"             TO WORK-MAX-LOSS-FLAG
051300             COMPUTE WORK-MAX-LOSS ROUNDED = WORK-DEBIT - ZERO
051400     ELSE
051500             MOVE -1              TO WL-SIGN (1)
051600             MOVE -1              TO WL-SIGN (2)
051700             MOVE ZERO            TO WORK-DEBIT
051800             MOVE "N"             TO WORK-MAX-GAIN-FLAG
051900             MOVE WORK-CREDIT     TO WORK-MAX-GAIN
052000             SET WORK-LOSS-UNLIMITED TO TRUE
052100             MOVE ZERO            TO WORK-MAX-LOSS
052200     END-IF
052300
052400     MOVE    EL-STRIKE (SD-C-IX)  TO D-STRIKE-ED
052500     MOVE    EL-STRIKE (SD-P-IX)  TO D-STRIKE2-ED
052600     STRING  "STRADDLE "         DELIMITED BY SIZE,
052700             CFG-DIRECTION        DELIMITED BY SPACE,
052800             " C: "               DELIMITED BY SIZE,
052900             D-STRIKE-ED          DELIMITED BY SIZE,
053000             " P: "               DELIMITED BY SIZE,
053100             D-STRIKE2-ED         DELIMITED BY SIZE,
053200             " EXP "              DELIMITED BY SIZE,
053300             EL-EXPIRY (SD-C-IX)  DELIMITED BY SIZE
053400     INTO    WORK-DESC
053500
053600     PERFORM D100-OEKONOMIE-FERTIGSTELLEN
053700     PERFORM E100-STRATEGIEFILTER-PRUEFEN
053800     IF      FILTER-PASS
053900             PERFORM D200-RESULT-ANHAENGEN
054000     END-IF
054100     .
054200 C320-99.
054300     EXIT.
054400
054500******************************************************************
054600* C400 - Familie STRANGLE: Call Strike > Spot, Put Strike < Spot,
054700*         gleiche Faelligkeit (gleiche Oekonomie wie Straddle)
054800******************************************************************
054900 C400-STRANGLE-FAMILIE SECTION.
055000 C400-00.
055100     IF      EL-COUNT > ZERO
055200             PERFORM C410-STRNG-KOMBI-PRUEFEN
055300                     VARYING SD-C-IX FROM 1 BY 1
055400                             UNTIL SD-C-IX > EL-COUNT
055500                     AFTER  SD-P-IX FROM 1 BY 1
055600                             UNTIL SD-P-IX > EL-COUNT
055700     END-IF
055800     .
055900 C400-99.
056000     EXIT.
056100
056200 C410-STRNG-KOMBI-PRUEFEN SECTION.
056300 C410-00.
056400     IF      EL-IS-CALL (SD-C-IX) AND EL-STRIKE (SD-C-IX) > SA-SPOT
056500         AND EL-IS-PUT  (SD-P-IX) AND EL-STRIKE (SD-P-IX) < SA-SPOT
056600         AND EL-EXPIRY (SD-C-IX) = EL-EXPIRY (SD-P-IX)
056700             PERFORM C420-STRANGLE-AUFBAUEN
056800     END-IF
056900     .
057000 C410-99.
057100     EXIT.
057200
057300 C420-STRANGLE-AUFBAUEN SECTION.
057400 C420-00.
057500     PERFORM D500-PAAR-BEINE-UEBERNEHMEN
057600     COMPUTE WORK-DEBIT  ROUNDED =
057700             (EL-PRICE (SD-C-IX) + EL-PRICE (SD-P-IX)) * 100
057800     COMPUTE WORK-CREDIT ROUNDED =
057900             (EL-PRICE (SD-C-IX) + EL-PRICE (SD-P-IX)) * 100
058000
058100     IF      CFG-DIR-LONG
058200             MOVE 1               TO WL-SIGN (1)
058300             MOVE 1               TO WL-SIGN (2)
058400             MOVE ZERO            TO WORK-CREDIT
058500             SET WORK-GAIN-UNLIMITED TO TRUE
058600             MOVE ZERO            TO WORK-MAX-GAIN
058700             MOVE "N"             TO WORK-MAX-LOSS-FLAG
058800             COMPUTE WORK-MAX-LOSS ROUNDED = WORK-DEBIT - ZERO
058900     ELSE
059000             MOVE -1              TO WL-SIGN (1)
059100             MOVE -1              TO WL-SIGN (2)
059200             MOVE ZERO            TO WORK-DEBIT
059300             MOVE "N"             TO WORK-MAX-GAIN-FLAG
059400             MOVE WORK-CREDIT     TO WORK-MAX-GAIN
059500             SET WORK-LOSS-UNLIMITED TO TRUE
059600             MOVE ZERO            TO WORK-MAX-LOSS
059700     END-IF
059800
059900     MOVE    EL-STRIKE (SD-C-IX)  TO D-STRIKE-ED
060000     MOVE    EL-STRIKE (SD-P-IX)  TO D-STRIKE2-ED
060100     STRING  "STRANGLE "         DELIMITED BY SIZE,
060200             CFG-DIRECTION        DELIMITED BY SPACE,
060300             " C: "               DELIMITED BY SIZE,
060400             D-STRIKE-ED          DELIMITED BY SIZE,
060500             " P: "               DELIMITED BY SIZE,
060600             D-STRIKE2-ED         DELIMITED BY SIZE,
060700             " EXP "              DELIMITED BY SIZE,
060800             EL-EXPIRY (SD-C-IX)  DELIMITED BY SIZE
060900     INTO    WORK-DESC
061000
061100     PERFORM D100-OEKONOMIE-FERTIGSTELLEN
061200     PERFORM E100-STRATEGIEFILTER-PRUEFEN
061300     IF      FILTER-PASS
061400             PERFORM D200-RESULT-ANHAENGEN
061500     END-IF
061600     .
061700 C420-99.
061800     EXIT.
061900
062000******************************************************************
062100* D500 - Beide Beine (Call/Put) von Straddle/Strangle mit Kauf-
062200*         Vorzeichen-Platzhalter +1 in die Beinliste uebernehmen;
062300*         Vorzeichen wird vom Aufrufer je nach CFG-DIRECTION noch
062400*         auf -1 umgesetzt
062500******************************************************************
062600 D500-PAAR-BEINE-UEBERNEHMEN SECTION.
062700 D500-00.
062800     MOVE    SPACES               TO WORK-LEGS-ROH
062900     MOVE    SPACES               TO WORK-OEKONOMIE-ROH
063000     MOVE    2                    TO WORK-LEG-COUNT
063100     MOVE    EL-PRICE (SD-C-IX)   TO WL-PRICE (1)
063200     MOVE    EL-DELTA (SD-C-IX)   TO WL-DELTA (1)
063300     MOVE    EL-THETA (SD-C-IX)   TO WL-THETA (1)
063400     MOVE    EL-VEGA  (SD-C-IX)   TO WL-VEGA  (1)
063500     MOVE    EL-IV    (SD-C-IX)   TO WL-IV    (1)
063600     MOVE    1                    TO WL-SIGN  (1)
063700     MOVE    EL-PRICE (SD-P-IX)   TO WL-PRICE (2)
063800     MOVE    EL-DELTA (SD-P-IX)   TO WL-DELTA (2)
063900     MOVE    EL-THETA (SD-P-IX)   TO WL-THETA (2)
064000     MOVE    EL-VEGA  (SD-P-IX)   TO WL-VEGA  (2)
064100     MOVE    EL-IV    (SD-P-IX)   TO WL-IV    (2)
064200     MOVE    1                    TO WL-SIGN  (2)
064300     .
064400 D500-99.
064500     EXIT.
064600
064700******************************************************************
064800* C500 - Familie FORWARD-VOL: analytisches Beinpaar ueber zwei
064900*         Faelligkeiten je (Seite,Strike)-Schluessel, jeweils das
065000*         erste Vorkommen je Faelligkeit
065100******************************************************************
065200 C500-FORWARD-VOL-FAMILIE SECTION.                                MTS0206 
065300 C500-00.
065400     MOVE    ZERO                 TO FVKEY-COUNT
065500     IF      EL-COUNT > ZERO
065600             PERFORM C510-FVKEY-EINORDNEN
065700                     VARYING EL-IX FROM 1 BY 1
065800                     UNTIL EL-IX > EL-COUNT
065900             IF  FVKEY-COUNT > 1
066000                 PERFORM C520-FVKEY-PAAR-PRUEFEN
066100                         VARYING FVK-IX FROM 1 BY 1
066200                         UNTIL FVK-IX > FVKEY-COUNT
066300                         AFTER  FVK-JX FROM 1 BY 1
066400                         UNTIL FVK-JX > FVKEY-COUNT
066500             END-IF
066600     END-IF
066700     .
066800 C500-99.
066900     EXIT.
067000
067100******************************************************************
067200* C510 - aktuelle ELIG-TABLE-Zeile in die Schluesseltabelle
067300*         einordnen, sofern Faelligkeit/Seite/Strike noch nicht
067400*         vorhanden ist (nur das erste Vorkommen zaehlt)
067500******************************************************************
067600 C510-FVKEY-EINORDNEN SECTION.
067700 C510-00.
067800     SET     FVKEY-NICHT-GEFUNDEN  TO TRUE
067900     IF      FVKEY-COUNT > ZERO
068000             PERFORM C515-FVKEY-SUCHEN
068100                     VARYING FVK-IX FROM 1 BY 1
068200                     UNTIL FVK-IX > FVKEY-COUNT
068300                     OR FVKEY-GEFUNDEN
068400     END-IF
068500     IF      FVKEY-NICHT-GEFUNDEN
068600             IF  FVKEY-COUNT >= MAX-ELIG-LINES
068700                 MOVE "FVKEY-TABLE VOLL - ZEILE UEBERSPRUNGEN"
068800                                   TO ERROR-TEXT OF GEN-ERROR
068900                 PERFORM Z999-ERRLOG
069000             ELSE
069100                 ADD 1             TO FVKEY-COUNT
069200                 SET FVK-IX        TO FVKEY-COUNT
069300                 MOVE EL-EXPIRY (EL-IX) TO FVK-EXPIRY (FVK-IX)
069400                 MOVE EL-SIDE   (EL-IX) TO FVK-SIDE   (FVK-IX)
069500                 MOVE EL-STRIKE (EL-IX) TO FVK-STRIKE (FVK-IX)
069600                 MOVE EL-IX              TO FVK-ELIDX  (FVK-IX)
069700             END-IF
069800     END-IF
069900     .
070000 C510-99.
070100     EXIT.
070200
070300 C515-FVKEY-SUCHEN SECTION.
070400 C515-00.
070500     IF      FVK-EXPIRY (FVK-IX) = EL-EXPIRY (EL-IX)
070600         AND FVK-SIDE   (FVK-IX) = EL-SIDE   (EL-IX)
070700         AND FVK-STRIKE (FVK-IX) = EL-STRIKE (EL-IX)
070800             SET FVKEY-GEFUNDEN    TO TRUE
070900     END-IF
071000     .
071100 C515-99.
071200     EXIT.
071300
071400******************************************************************
071500* C520 - fuer jedes Schluesselpaar mit gleicher Seite/Strike und
071600*         FVK-IX-Faelligkeit echt frueher als FVK-JX-Faelligkeit:
071700*         Forward-Vol-Kandidat pruefen und aufbauen
071800******************************************************************
071900 C520-FVKEY-PAAR-PRUEFEN SECTION.
072000 C520-00.
072100     IF      FVK-EXPIRY (FVK-IX) < FVK-EXPIRY (FVK-JX)
072200         AND FVK-SIDE   (FVK-IX) = FVK-SIDE   (FVK-JX)
072300         AND FVK-STRIKE (FVK-IX) = FVK-STRIKE (FVK-JX)
072400             PERFORM C530-FORWARD-VOL-AUFBAUEN
072500     END-IF
072600     .
072700 C520-99.
072800     EXIT.
072900
073000******************************************************************
073100* C530 - T1/T2, num/den und Forward-Vol fv = sqrt(num/den)
073200*         berechnen; Kandidat nur bei den in den Geschaeftsregeln
073300*         vorgeschriebenen Bedingungen (T2>T1, den>0, num>0) sowie
073400*         - falls gesetzt - im CFG-FWDVOL-Bereich weiterverfolgen
073500******************************************************************
073600 C530-FORWARD-VOL-AUFBAUEN SECTION.
073700 C530-00.
073800     SET     EL-IX                 TO FVK-ELIDX (FVK-IX)
073900     MOVE    FVK-ELIDX (FVK-JX)    TO EL-JX
074000     MOVE    SPACES                TO FV-RECHENFELDER-ROH
074100
074200     IF      EL-DAYS-TO-EXP (EL-IX) > ZERO
074300             COMPUTE FV-T1 ROUNDED = EL-DAYS-TO-EXP (EL-IX) / 365
074400     ELSE
074500             MOVE    ZERO           TO FV-T1
074600     END-IF
074700     IF      EL-DAYS-TO-EXP (EL-JX) > ZERO
074800             COMPUTE FV-T2 ROUNDED = EL-DAYS-TO-EXP (EL-JX) / 365
074900     ELSE
075000             MOVE    ZERO           TO FV-T2
075100     END-IF
075200
075300     IF      FV-T2 > FV-T1
075400             COMPUTE FV-IV1-QUADRAT ROUNDED =
075500                     EL-IV (EL-IX) * EL-IV (EL-IX)
075600             COMPUTE FV-IV2-QUADRAT ROUNDED =
075700                     EL-IV (EL-JX) * EL-IV (EL-JX)
075800             COMPUTE FV-NUM ROUNDED =
075900                     (FV-IV2-QUADRAT * FV-T2) - (FV-IV1-QUADRAT * FV-T1)
076000             COMPUTE FV-DEN ROUNDED = FV-T2 - FV-T1
076100
076200             IF      FV-DEN > ZERO AND FV-NUM > ZERO
076300                     COMPUTE FV-RATIO ROUNDED = FV-NUM / FV-DEN
076400                     MOVE    FV-RATIO TO SQ-INPUT
076500                     PERFORM D900-WURZEL-BERECHNEN
076600                     MOVE    SQ-X      TO FV-WERT
076700
076800                     IF  (NOT CFG-FWDVOL-MIN-SET
076900                          AND NOT CFG-FWDVOL-MAX-SET)
077000                     OR ((NOT CFG-FWDVOL-MIN-SET
077100                          OR FV-WERT >= CFG-FWDVOL-MIN)
077200                     AND (NOT CFG-FWDVOL-MAX-SET
077300                          OR FV-WERT <= CFG-FWDVOL-MAX))
077400                         PERFORM C540-FORWARD-VOL-ANHAENGEN
077500                     END-IF
077600             END-IF
077700     END-IF
077800     .
077900 C530-99.
078000     EXIT.
078100
078200******************************************************************
078300* C540 - analytisches Beinpaar (beide BUY) aufbauen und an die
078400*         gemeinsame Oekonomie-/Filterpipeline uebergeben
078500******************************************************************
078600 C540-FORWARD-VOL-ANHAENGEN SECTION.
078700 C540-00.
078800     MOVE    SPACES               TO WORK-LEGS-ROH
078900     MOVE    SPACES               TO WORK-OEKONOMIE-ROH
079000     MOVE    2                    TO WORK-LEG-COUNT
079100     MOVE    EL-PRICE (EL-IX)     TO WL-PRICE (1)
079200     MOVE    EL-DELTA (EL-IX)     TO WL-DELTA (1)
079300     MOVE    EL-THETA (EL-IX)     TO WL-THETA (1)
079400     MOVE    EL-VEGA  (EL-IX)     TO WL-VEGA  (1)
079500     MOVE    EL-IV    (EL-IX)     TO WL-IV    (1)
079600     MOVE    1                    TO WL-SIGN  (1)
079700     MOVE    EL-PRICE (EL-JX)     TO WL-PRICE (2)
079800     MOVE    EL-DELTA (EL-JX)     TO WL-DELTA (2)
079900     MOVE    EL-THETA (EL-JX)     TO WL-THETA (2)
080000     MOVE    EL-VEGA  (EL-JX)     TO WL-VEGA  (2)
080100     MOVE    EL-IV    (EL-JX)     TO WL-IV    (2)
080200     MOVE    1                    TO WL-SIGN  (2)
080300
080400     MOVE    ZERO                 TO WORK-DEBIT  WORK-CREDIT
080500     MOVE    "N"                  TO WORK-MAX-GAIN-FLAG
080600     MOVE    ZERO                 TO WORK-MAX-GAIN
080700     MOVE    "N"                  TO WORK-MAX-LOSS-FLAG
080800     MOVE    ZERO                 TO WORK-MAX-LOSS
080900
081000     MOVE    EL-STRIKE (EL-IX)    TO D-STRIKE-ED
081100     MOVE    FV-WERT              TO D-FV-ED
081200     STRING  "FWDVOL "            DELIMITED BY SIZE,
081300             EL-SIDE  (EL-IX)     DELIMITED BY SPACE,
081400             "@ "                 DELIMITED BY SIZE,
081500             D-STRIKE-ED          DELIMITED BY SIZE,
081600             " "                  DELIMITED BY SIZE,
081700             EL-EXPIRY (EL-IX)    DELIMITED BY SIZE,
081800             "->"                 DELIMITED BY SIZE,
081900             EL-EXPIRY (EL-JX)    DELIMITED BY SIZE,
082000             " FV="               DELIMITED BY SIZE,
082100             D-FV-ED              DELIMITED BY SIZE
082200     INTO    WORK-DESC
082300
082400     PERFORM D100-OEKONOMIE-FERTIGSTELLEN
082500     PERFORM E100-STRATEGIEFILTER-PRUEFEN
082600     IF      FILTER-PASS
082700             PERFORM D200-RESULT-ANHAENGEN
082800     END-IF
082900     .
083000 C540-99.
083100     EXIT.
083200
083300******************************************************************
083400* D100 - gemeinsame Oekonomie-Fertigstellung: Cost, RR, Netto-
083500*         Greeks und Durchschnitts-IV (gilt fuer alle Familien)
083600******************************************************************
083700 D100-OEKONOMIE-FERTIGSTELLEN SECTION.
083800 D100-00.
083900     COMPUTE WORK-COST ROUNDED = WORK-DEBIT - WORK-CREDIT
084000     PERFORM D110-RR-BERECHNEN
084100     PERFORM D120-GREEKS-SUMMIEREN
084200     .
084300 D100-99.
084400     EXIT.
084500
084600******************************************************************
084700* D110 - Reward/Risk: UNLIMITED ausser bei endlichem Max-Loss > 0
084800*         UND endlichem Max-Gain (s. Programmkopf Revision A.02.00)
084900******************************************************************
085000 D110-RR-BERECHNEN SECTION.
085100 D110-00.
085200     MOVE    "N"                  TO WORK-RR-FLAG
085300     IF      WORK-LOSS-UNLIMITED
085400             IF  WORK-GAIN-UNLIMITED
085500                 SET WORK-RR-UNLIMITED TO TRUE
085600             ELSE
085700                 MOVE ZERO         TO WORK-RR
085800             END-IF
085900     ELSE
086000             IF  WORK-MAX-LOSS NOT > ZERO
086100                 SET WORK-RR-UNLIMITED TO TRUE
086200             ELSE
086300                 IF  WORK-GAIN-UNLIMITED
086400                     SET WORK-RR-UNLIMITED TO TRUE
086500                 ELSE
086600                     COMPUTE WORK-RR ROUNDED =
086700                             WORK-MAX-GAIN / WORK-MAX-LOSS
086800                 END-IF
086900             END-IF
087000     END-IF
087100     .
087200 D110-99.
087300     EXIT.
087400
087500******************************************************************
087600* D120 - Netto-Delta/-Theta/-Vega (Summe Leg x 100 x Vorzeichen)
087700*         und Durchschnitts-IV ueber alle Beine
087800******************************************************************
087900 D120-GREEKS-SUMMIEREN SECTION.
088000 D120-00.
088100     MOVE    ZERO                 TO WORK-NET-DELTA
088200                                      WORK-NET-THETA
088300                                      WORK-NET-VEGA
088400                                      WORK-IV-SUMME
088500     PERFORM D130-LEG-ADDIEREN
088600             VARYING WL-IX FROM 1 BY 1
088700             UNTIL WL-IX > WORK-LEG-COUNT
088800     COMPUTE WORK-AVG-IV ROUNDED = WORK-IV-SUMME / WORK-LEG-COUNT
088900     MOVE    "N"                  TO WORK-AVG-IV-FLAG
089000     .
089100 D120-99.
089200     EXIT.
089300
089400 D130-LEG-ADDIEREN SECTION.
089500 D130-00.
089600     COMPUTE WORK-NET-DELTA ROUNDED =
089700             WORK-NET-DELTA + (WL-DELTA (WL-IX) * 100 * WL-SIGN (WL-IX))
089800     COMPUTE WORK-NET-THETA ROUNDED =
089900             WORK-NET-THETA + (WL-THETA (WL-IX) * 100 * WL-SIGN (WL-IX))
090000     COMPUTE WORK-NET-VEGA  ROUNDED =
090100             WORK-NET-VEGA  + (WL-VEGA  (WL-IX) * 100 * WL-SIGN (WL-IX))
090200     ADD     WL-IV (WL-IX)        TO WORK-IV-SUMME
090300     .
090400 D130-99.
090500     EXIT.
090600
090700******************************************************************
090800* D200 - Kandidat, der den Strategiefilter bestanden hat, an die
090900*         RESULT-TABLE anhaengen (RT-FAMILY-SEQ = Entstehungs-
091000*         reihenfolge ueber alle Familien, fuer stabile Rangfolge)
091100******************************************************************
091200 D200-RESULT-ANHAENGEN SECTION.
091300 D200-00.
091400     IF      RT-COUNT >= MAX-RESULT-LINES
091500             SET PRG-ABBRUCH       TO TRUE
091600             MOVE "RESULT-TABLE VOLL - KANDIDAT UEBERSPRUNGEN"
091700                                    TO ERROR-TEXT OF GEN-ERROR
091800             PERFORM Z999-ERRLOG
091900     ELSE
092000             ADD 1                 TO RT-COUNT
092100             SET RT-IX              TO RT-COUNT
092200             ADD 1                 TO C4-SEQ-ZAEHLER
092300             MOVE WORK-DESC          TO RT-DESC (RT-IX)
092400             MOVE WORK-COST          TO RT-COST (RT-IX)
092500             MOVE WORK-MAX-GAIN      TO RT-MAX-GAIN (RT-IX)
092600             MOVE WORK-MAX-GAIN-FLAG TO RT-MAX-GAIN-FLAG (RT-IX)
092700             MOVE WORK-MAX-LOSS      TO RT-MAX-LOSS (RT-IX)
092800             MOVE WORK-MAX-LOSS-FLAG TO RT-MAX-LOSS-FLAG (RT-IX)
092900             MOVE WORK-RR            TO RT-RR (RT-IX)
093000             MOVE WORK-RR-FLAG       TO RT-RR-FLAG (RT-IX)
093100             MOVE WORK-NET-DELTA     TO RT-NET-DELTA (RT-IX)
093200             MOVE WORK-NET-THETA     TO RT-NET-THETA (RT-IX)
093300             MOVE WORK-NET-VEGA      TO RT-NET-VEGA (RT-IX)
093400             MOVE WORK-AVG-IV        TO RT-AVG-IV (RT-IX)
093500             MOVE WORK-AVG-IV-FLAG   TO RT-AVG-IV-FLAG (RT-IX)
093600             MOVE C4-SEQ-ZAEHLER     TO RT-FAMILY-SEQ (RT-IX)
093700     END-IF
093800     .
093900 D200-99.
094000     EXIT.
094100
094200******************************************************************
094300* E100 - strategiebezogener Filter: jeder gesetzte Bereich muss
094400*         erfuellt sein; ein UNLIMITED-Wert lehnt jeden gesetzten
094500*         Bereichstest ab (s. E1nn je Kennzahl)
094600******************************************************************
094700 E100-STRATEGIEFILTER-PRUEFEN SECTION.
094800 E100-00.
094900     SET     FILTER-PASS           TO TRUE
095000
095100     IF      WORK-DEBIT > ZERO
095200             IF  CFG-DEBIT-MIN-SET AND WORK-DEBIT < CFG-DEBIT-MIN
095300                 SET FILTER-FAIL   TO TRUE
095400                 GO TO E100-99
095500             END-IF
095600             IF  CFG-DEBIT-MAX-SET AND WORK-DEBIT > CFG-DEBIT-MAX
095700                 SET FILTER-FAIL   TO TRUE
095800                 GO TO E100-99
095900             END-IF
096000     END-IF
096100
096200     IF      WORK-CREDIT > ZERO
096300             IF  CFG-CREDIT-MIN-SET AND WORK-CREDIT < CFG-CREDIT-MIN
096400                 SET FILTER-FAIL   TO TRUE
096500                 GO TO E100-99
096600             END-IF
096700             IF  CFG-CREDIT-MAX-SET AND WORK-CREDIT > CFG-CREDIT-MAX
096800                 SET FILTER-FAIL   TO TRUE
096900                 GO TO E100-99
097000             END-IF
097100     END-IF
097200
097300     IF      CFG-GAIN-MIN-SET OR CFG-GAIN-MAX-SET
097400             IF  WORK-GAIN-UNLIMITED
097500                 SET FILTER-FAIL   TO TRUE
097600                 GO TO E100-99
097700             END-IF
097800             IF  CFG-GAIN-MIN-SET AND WORK-MAX-GAIN < CFG-GAIN-MIN
097900                 SET FILTER-FAIL   TO TRUE
098000                 GO TO E100-99
098100             END-IF
098200             IF  CFG-GAIN-MAX-SET AND WORK-MAX-GAIN > CFG-GAIN-MAX
098300                 SET FILTER-FAIL   TO TRUE
098400                 GO TO E100-99
098500             END-IF
098600     END-IF
098700
098800     IF      CFG-LOSS-MIN-SET OR CFG-LOSS-MAX-SET
098900             IF  WORK-LOSS-UNLIMITED
099000                 SET FILTER-FAIL   TO TRUE
099100                 GO TO E100-99
099200             END-IF
099300             IF  CFG-LOSS-MIN-SET AND WORK-MAX-LOSS < CFG-LOSS-MIN
099400                 SET FILTER-FAIL   TO TRUE
099500                 GO TO E100-99
099600             END-IF
099700             IF  CFG-LOSS-MAX-SET AND WORK-MAX-LOSS > CFG-LOSS-MAX
099800                 SET FILTER-FAIL   TO TRUE
099900                 GO TO E100-99
100000             END-IF
100100     END-IF
100200
100300     IF      CFG-RR-MIN-SET OR CFG-RR-MAX-SET
100400             IF  WORK-RR-UNLIMITED
100500                 SET FILTER-FAIL   TO TRUE
100600                 GO TO E100-99
100700             END-IF
100800             IF  CFG-RR-MIN-SET AND WORK-RR < CFG-RR-MIN
100900                 SET FILTER-FAIL   TO TRUE
101000                 GO TO E100-99
101100             END-IF
101200             IF  CFG-RR-MAX-SET AND WORK-RR > CFG-RR-MAX
101300                 SET FILTER-FAIL   TO TRUE
101400                 GO TO E100-99
101500             END-IF
101600     END-IF
101700
101800     IF      CFG-NDELTA-MIN-SET AND WORK-NET-DELTA < CFG-NDELTA-MIN
101900             SET FILTER-FAIL       TO TRUE
102000             GO TO E100-99
102100     END-IF
102200     IF      CFG-NDELTA-MAX-SET AND WORK-NET-DELTA > CFG-NDELTA-MAX
102300             SET FILTER-FAIL       TO TRUE
102400             GO TO E100-99
102500     END-IF
102600     IF      CFG-NTHETA-MIN-SET AND WORK-NET-THETA < CFG-NTHETA-MIN
102700             SET FILTER-FAIL       TO TRUE
102800             GO TO E100-99
102900     END-IF
103000     IF      CFG-NTHETA-MAX-SET AND WORK-NET-THETA > CFG-NTHETA-MAX
103100             SET FILTER-FAIL       TO TRUE
103200             GO TO E100-99
103300     END-IF
103400     IF      CFG-NVEGA-MIN-SET AND WORK-NET-VEGA < CFG-NVEGA-MIN
103500             SET FILTER-FAIL       TO TRUE
103600             GO TO E100-99
103700     END-IF
103800     IF      CFG-NVEGA-MAX-SET AND WORK-NET-VEGA > CFG-NVEGA-MAX
103900             SET FILTER-FAIL       TO TRUE
104000             GO TO E100-99
104100     END-IF
104200
104300     IF      CFG-IV-MIN-SET OR CFG-IV-MAX-SET
104400             IF  WORK-AVG-IV-UNDEF
104500                 SET FILTER-FAIL   TO TRUE
104600                 GO TO E100-99
104700             END-IF
104800             IF  CFG-IV-MIN-SET AND WORK-AVG-IV < CFG-IV-MIN
104900                 SET FILTER-FAIL   TO TRUE
105000                 GO TO E100-99
105100             END-IF
105200             IF  CFG-IV-MAX-SET AND WORK-AVG-IV > CFG-IV-MAX
105300                 SET FILTER-FAIL   TO TRUE
105400                 GO TO E100-99
105500             END-IF
105600     END-IF
105700     .
105800 E100-99.
105900     EXIT.
106000
106100******************************************************************
106200* D900 - Quadratwurzel per Heron/Newton-Iteration (keine FUNCTION
106300*         SQRT im Compiler); 20 Schritte genuegen fuer 4 Nachkom-
106400*         mastellen bei den hier vorkommenden Wertebereichen
106500******************************************************************
106600 D900-WURZEL-BERECHNEN SECTION.
106700 D900-00.
106800     IF      SQ-INPUT NOT > ZERO
106900             MOVE ZERO             TO SQ-X
107000     ELSE
107100             MOVE SQ-INPUT         TO SQ-X
107200             IF  SQ-X < 1
107300                 MOVE 1            TO SQ-X
107400             END-IF
107500             PERFORM D910-NEWTON-SCHRITT
107600                     VARYING SQ-I FROM 1 BY 1 UNTIL SQ-I > 20
107700     END-IF
107800     .
107900 D900-99.
108000     EXIT.
108100
108200 D910-NEWTON-SCHRITT SECTION.
108300 D910-00.
108400     COMPUTE SQ-X ROUNDED = (SQ-X + (SQ-INPUT / SQ-X)) / 2
108500     .
108600 D910-99.
108700     EXIT.
108800
108900******************************************************************
109000* Z999 - Fehlermeldung ueber die gemeinsame Konsolroutine
109100******************************************************************
109200 Z999-ERRLOG SECTION.
109300 Z999-00.
109400     MOVE    1                    TO ERR-STAT OF GEN-ERROR
109500     MOVE    ZERO                 TO MDNR OF GEN-ERROR
109600     MOVE    C4-SEQ-ZAEHLER       TO TSNR OF GEN-ERROR
109700     MOVE    K-MODUL              TO MODUL-NAME OF GEN-ERROR
109800     MOVE    "SE"                 TO ERROR-KZ OF GEN-ERROR
109900     CALL    "OPMSG022"           USING GEN-ERROR
110000     MOVE    ZERO                 TO ERR-STAT OF GEN-ERROR
110100     .
110200 Z999-99.
110300     EXIT.
110400******************************************************************
110500* ENDE Source-Programm
110600******************************************************************
